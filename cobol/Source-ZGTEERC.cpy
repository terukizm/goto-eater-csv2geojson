000100*****************************************************************
000200* ZGTEERC  -  Shared error escalation and control-total fields. *
000300*                                                                *
000400* Built the same way the old ZFAM shop built HANDLE.cpy: a file *
000500* -error message record, a cross-program error block, and the   *
000600* counters every program in this system rolls up.  Where HANDLE *
000700* carried EIBRESP/EIBRESP2 off the CICS EIB, ZG-FCT-ERROR        *
000800* carries the batch FILE STATUS instead.                        *
000900*                                                                *
001000* 1999-03-01 RJF  ZG0008  Original layout (from HANDLE.cpy).    * ZG0008
001100* 2002-09-30 LDW  ZG0027  Added ZG-CONTROL-TOTALS for genre      *ZG0027
001200*                         control-break reporting.               *
001300*****************************************************************
001400 01  ZG-FCT-ERROR.
001500     02  FILLER                 PIC  X(13) VALUE 'File Error   '.
001600     02  ZG-FE-DD               PIC  X(08) VALUE SPACES.
001700     02  FILLER                 PIC  X(01) VALUE SPACES.
001800     02  FILLER                 PIC  X(07) VALUE 'STATUS:'.
001900     02  ZG-FE-STATUS           PIC  X(02) VALUE SPACES.
002000     02  FILLER                 PIC  X(12) VALUE ' PARAGRAPH: '.
002100     02  ZG-FE-PARAGRAPH        PIC  X(04) VALUE SPACES.
002200     02  FILLER                 PIC  X(15) VALUE SPACES.
002300
002400 01  ZG-ERROR-BLOCK.
002500     02  ZG-EB-CLASS            PIC  X(10) VALUE SPACES.
002600     02  ZG-EB-REASON           PIC  X(30) VALUE SPACES.
002700     02  ZG-EB-PREFECTURE       PIC  X(12) VALUE SPACES.
002800     02  ZG-EB-PROGRAM          PIC  X(08) VALUE SPACES.
002900     02  FILLER                 PIC  X(10) VALUE SPACES.
003000
003100 01  ZG-CONTROL-TOTALS.
003200     02  CT-READ                PIC  9(06) COMP VALUE ZEROES.
003300     02  CT-DUPLICATE           PIC  9(06) COMP VALUE ZEROES.
003400     02  CT-ERROR               PIC  9(06) COMP VALUE ZEROES.
003500     02  CT-WARNING             PIC  9(06) COMP VALUE ZEROES.
003600     02  CT-ACCEPTED            PIC  9(06) COMP VALUE ZEROES.
003700     02  CT-GENRE-COUNT         PIC  9(06) COMP OCCURS 10 TIMES
003800                                VALUE ZEROES.
003900     02  FILLER                 PIC  X(06) VALUE SPACES.
004000
004100 01  ZG-RUNLOG-RECORD.
004200     02  RL-DATE                PIC  X(10).
004300     02  FILLER                 PIC  X(01) VALUE SPACES.
004400     02  RL-TIME                PIC  X(08).
004500     02  FILLER                 PIC  X(01) VALUE SPACES.
004600     02  RL-JOBSTEP             PIC  X(04).
004700     02  FILLER                 PIC  X(01) VALUE SPACES.
004800     02  RL-MESSAGE             PIC  X(90) VALUE SPACES.

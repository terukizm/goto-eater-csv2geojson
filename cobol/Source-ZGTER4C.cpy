000100*****************************************************************
000200* ZGTER4C  -  R4 postal-code reference record.                  *
000300*                                                                *
000400* Keyed by PC-ZIP.  Models an external postal-code reference     *
000500* extract as an indexed reference file for ZGTE007.              *
000600*                                                                *
000700* 1999-02-18 RJF  ZG0006  Original layout.                      * ZG0006
000800* 2004-06-09 RKF  ZG0339  Banner reworded - dropped the source   *
000900*                         package name, not a shop term.         *ZG0339
001000*****************************************************************
001100 01  PC-RECORD.
001200     02  PC-ZIP                 PIC  X(08).
001300     02  PC-PREF                PIC  X(12).
001400     02  FILLER                 PIC  X(10).

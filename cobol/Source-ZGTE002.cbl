000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZGTE002.
000300 AUTHOR. R JACKSON.
000400 INSTALLATION. GO TO EAT REGISTRY BATCH.
000500 DATE-WRITTEN. 1999-03-08.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZGTE - Go To Eat Registry Batch.                              *
001100*                                                               *
001200* One-prefecture registry pipeline.  Called by the driver        *
001300* (ZGTE001) once per prefecture dataset.  Reads the raw shop      *
001400* extract off RAWREG, drops duplicate shops, normalizes and      *
001500* geocodes every surviving shop, validates its postal code,      *
001600* and writes the normalized extract, the error/exception        *
001700* report, the all-shops feature file and one feature file per   *
001800* genre code actually present, plus production and debug         *
001900* variants of each feature file.  Returns control totals to     *
002000* the driver for the run log.                                    *
002100*                                                                *
002200* This replaces the old ZFAM003 delete-range handler's shape -   *
002300* that program read a CICS range of FILE-store records into a   *
002400* table and swept it for matches; this one reads a whole         *
002500* prefecture's raw extract into WS-RAW-TABLE and sweeps it the   *
002600* same way for duplicate shops before normalizing what is left. *
002700*                                                                *
002800* Date       UserID    Description                              *
002900* ---------- --------  ---------------------------------------- *
003000* 1999-03-08 RJF       Original program - read, dedup, write     *
003100*                      normalized.csv only.                     *
003200* 1999-06-14 RJF       Added error report and control totals     *
003300*                      (request 99-099).                          ZG0099
003400* 1999-09-27 RJF       Added all.geojson and per-genre feature   *
003500*                      files, production + debug variants        *
003600*                      (request 99-151).                          ZG0151
003700* 2002-01-08 LDW       Postal-code validation step added ahead   *
003800*                      of the write phase (request 01-276).       ZG0276
003900* 2003-03-19 RKF       WS-RAW-TABLE size bumped from 300 to 500  *
004000*                      rows - Tokyo extract was overflowing it.   ZG0058
004100* 2004-06-14 RKF       normalized.csv and the feature-file        *
004200*                      properties were only carrying a handful   *
004300*                      of the R2 fields - widened both write      *
004400*                      phases to the full layout and grew the    *
004500*                      NORMCSV/ALLGEO/ALLGEOD/GENGEO/GENGEOD      *
004600*                      record areas to hold it (request           *
004700*                      04-120).                                   ZG0340
004800* 2004-06-14 RKF       ZGTER1C/ZGTER2C/ZGTER5C retired - R1/R2/R5 *
004900*                      were never COPYd into this program, which *
005000*                      has carried the same fields directly in    *
005100*                      WS-RAW-TABLE since 1999; kept both copies  *
005200*                      around only invited drift (request         *
005300*                      04-120).                                   ZG0340
005400* 2004-06-21 RKF       Error report line was only carrying        *
005500*                      REASON/SHOP-NAME/ADDRESS and no class      *
005600*                      marker - widened 5250-FORMAT-ERROR-LINE to *
005700*                      carry ERR-CLASS plus all twelve R1 fields  *
005800*                      per the R5 report layout, and grew         *
005900*                      ERRRPT-LINE to hold it.  LK-PREFECTURE-     *
006000*                      ROMAN also widened to X(13) to match the   *
006100*                      driver's widened dataset-name field        *
006200*                      (request 04-089).                          ZG0089
006300*****************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT RAWREG-FILE      ASSIGN TO RAWREG
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-RAWREG-STATUS.
007300     SELECT NORMCSV-FILE     ASSIGN TO NORMCSV
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-NORMCSV-STATUS.
007600     SELECT ERRRPT-FILE      ASSIGN TO ERRRPT
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-ERRRPT-STATUS.
007900     SELECT ALLGEO-FILE      ASSIGN TO ALLGEO
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WS-ALLGEO-STATUS.
008200     SELECT ALLGEOD-FILE     ASSIGN TO ALLGEOD
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS WS-ALLGEOD-STATUS.
008500     SELECT GENGEO-FILE      ASSIGN TO DYNAMIC WS-GENGEO-DD
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS WS-GENGEO-STATUS.
008800     SELECT GENGEOD-FILE     ASSIGN TO DYNAMIC WS-GENGEOD-DD
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS WS-GENGEOD-STATUS.
009100
009200 DATA DIVISION.
009300 FILE SECTION.
009400 FD  RAWREG-FILE
009500     LABEL RECORDS ARE STANDARD.
009600 01  RAWREG-LINE              PIC  X(600).
009700
009800 FD  NORMCSV-FILE
009900     LABEL RECORDS ARE STANDARD.
010000 01  NORMCSV-LINE             PIC  X(1300).
010100
010200 FD  ERRRPT-FILE
010300     LABEL RECORDS ARE STANDARD.
010400 01  ERRRPT-LINE              PIC  X(900).
010500
010600 FD  ALLGEO-FILE
010700     LABEL RECORDS ARE STANDARD.
010800 01  ALLGEO-LINE              PIC  X(1400).
010900
011000 FD  ALLGEOD-FILE
011100     LABEL RECORDS ARE STANDARD.
011200 01  ALLGEOD-LINE             PIC  X(1600).
011300
011400 FD  GENGEO-FILE
011500     LABEL RECORDS ARE STANDARD.
011600 01  GENGEO-LINE              PIC  X(1400).
011700
011800 FD  GENGEOD-FILE
011900     LABEL RECORDS ARE STANDARD.
012000 01  GENGEOD-LINE             PIC  X(1600).
012100
012200 WORKING-STORAGE SECTION.
012300
012400*****************************************************************
012500* DEFINE LOCAL VARIABLES                                        *
012600*****************************************************************
012700 01  WS-RAWREG-STATUS         PIC  X(02) VALUE '00'.
012800 01  WS-NORMCSV-STATUS        PIC  X(02) VALUE '00'.
012900 01  WS-ERRRPT-STATUS         PIC  X(02) VALUE '00'.
013000 01  WS-ALLGEO-STATUS         PIC  X(02) VALUE '00'.
013100 01  WS-ALLGEOD-STATUS        PIC  X(02) VALUE '00'.
013200 01  WS-GENGEO-STATUS         PIC  X(02) VALUE '00'.
013300 01  WS-GENGEOD-STATUS        PIC  X(02) VALUE '00'.
013400 01  WS-EOF-SW                PIC  X(01) VALUE 'N'.
013500
013600 01  WS-GENGEO-DD             PIC  X(08) VALUE SPACES.
013700 01  WS-GENGEOD-DD            PIC  X(08) VALUE SPACES.
013800
013900 01  WS-PARAGRAPH-TAG         PIC  X(04) VALUE SPACES.
014000 01  WS-ERR-CLASS-WORK        PIC  X(10) VALUE SPACES.
014100
014200*****************************************************************
014300* Whole-prefecture working table - one row per raw record read, *
014400* carried through dedup, normalization, and the write phase.    *
014500* 77-level counters below track how many rows are actually in   *
014600* use and how the scan is progressing.                          *
014700*****************************************************************
014800 01  WS-RAW-TABLE.
014900     02  WS-RAW-ENTRY OCCURS 500 TIMES.
015000         03  RT-SHOP-NAME       PIC  X(60).
015100         03  RT-ADDRESS         PIC  X(100).
015200         03  RT-TEL             PIC  X(15).
015300         03  RT-GENRE-NAME      PIC  X(60).
015400         03  RT-ZIP-CODE        PIC  X(08).
015500         03  RT-OFFICIAL-PAGE   PIC  X(120).
015600         03  RT-OPENING-HOURS   PIC  X(60).
015700         03  RT-CLOSING-DAY     PIC  X(40).
015800         03  RT-AREA-NAME       PIC  X(30).
015900         03  RT-DETAIL-PAGE     PIC  X(120).
016000         03  RT-PROVIDED-LAT    PIC  X(11).
016100         03  RT-PROVIDED-LNG    PIC  X(11).
016200         03  RT-LAT             PIC S9(03)V9(06) COMP-3.
016300         03  RT-LNG             PIC S9(03)V9(06) COMP-3.
016400         03  RT-NORM-ADDRESS    PIC  X(100).
016500         03  RT-GENRE-CODE      PIC  9(02).
016600         03  RT-GOOGLE-URL      PIC  X(200).
016700         03  RT-GSI-URL         PIC  X(80).
016800         03  RT-DAMS-SCORE      PIC  9(01).
016900         03  RT-DAMS-NAME       PIC  X(60).
017000         03  RT-DAMS-TAIL       PIC  X(40).
017100         03  RT-STATUS          PIC  X(01).
017200         03  RT-REASON          PIC  X(30).
017300         03  FILLER             PIC  X(05).
017400
017500 77  WS-REC-COUNT               PIC S9(04) COMP VALUE ZEROES.
017600 77  WS-TABLE-FULL-SW           PIC  X(01) VALUE 'N'.
017700 77  WS-OUTER-IX                PIC S9(04) COMP VALUE ZEROES.
017800 77  WS-INNER-IX                PIC S9(04) COMP VALUE ZEROES.
017900 77  WS-DUP-FOUND-SW            PIC  X(01) VALUE 'N'.
018000 77  WS-GENRE-SCAN-IX           PIC S9(04) COMP VALUE ZEROES.
018100 77  WS-GENRE-PRESENT-SW        PIC  X(01) VALUE 'N'.
018200 77  WS-GEO-RETURN-CODE         PIC  9(02) VALUE ZEROES.
018300 77  WS-NORM-RETURN-CODE        PIC  9(02) VALUE ZEROES.
018400 77  WS-ZIP-RETURN-CODE         PIC  9(02) VALUE ZEROES.
018500
018600*****************************************************************
018700* Per-genre presence flags - one byte per code 1-10, set ON     *
018800* while scanning accepted records, then swept to drive the      *
018900* per-genre feature-file write loop.                             *
019000*****************************************************************
019100 01  WS-GENRE-PRESENT-TABLE.
019200     02  WS-GENRE-PRESENT      PIC  X(01) OCCURS 10 TIMES
019300                                VALUE 'N'.
019400 01  WS-GENRE-PRESENT-TABLE-X REDEFINES WS-GENRE-PRESENT-TABLE.
019500     02  FILLER                 PIC  X(10).
019600
019700 01  WS-QUERY-STRING            PIC  X(160) VALUE SPACES.
019800 01  WS-QUERY-STRING-X REDEFINES WS-QUERY-STRING.
019900     02  WS-QUERY-CHAR          PIC  X(01) OCCURS 160 TIMES.
020000 01  WS-LAT-EDIT                PIC -(3)9.999999.
020100 01  WS-LNG-EDIT                PIC -(3)9.999999.
020200 01  WS-GENRE-CODE-EDIT         PIC  99.
020300 01  WS-GENRE-CODE-EDIT-X REDEFINES WS-GENRE-CODE-EDIT PIC X(02).
020400
020500 COPY ZGTEERC.
020600
020700 LINKAGE SECTION.
020800 01  LK-PREFECTURE-ROMAN        PIC  X(13).
020900 01  LK-PREFECTURE-NAME-JA      PIC  X(16).
021000 01  LK-PIPELINE-RETURN-CODE    PIC  9(02).
021100 01  LK-TOTALS-OUT.
021200     02  LK-CT-READ             PIC  9(06).
021300     02  LK-CT-DUPLICATE        PIC  9(06).
021400     02  LK-CT-ERROR            PIC  9(06).
021500     02  LK-CT-WARNING          PIC  9(06).
021600     02  LK-CT-ACCEPTED         PIC  9(06).
021700
021800 PROCEDURE DIVISION USING LK-PREFECTURE-ROMAN
021900                           LK-PREFECTURE-NAME-JA
022000                           LK-PIPELINE-RETURN-CODE
022100                           LK-TOTALS-OUT.
022200
022300*****************************************************************
022400* Main process.                                                 *
022500*****************************************************************
022600 0000-MAIN.
022700     MOVE ZEROES              TO LK-PIPELINE-RETURN-CODE.
022800     PERFORM 1000-INITIALIZE      THRU 1000-EXIT.
022900     PERFORM 2000-READ-RAW-REGISTRY THRU 2000-EXIT.
023000     PERFORM 3000-DEDUPLICATE     THRU 3000-EXIT.
023100     PERFORM 4000-NORMALIZE-EACH  THRU 4000-EXIT.
023200     PERFORM 5000-WRITE-OUTPUTS   THRU 5000-EXIT.
023300     MOVE CT-READ              TO LK-CT-READ.
023400     MOVE CT-DUPLICATE         TO LK-CT-DUPLICATE.
023500     MOVE CT-ERROR             TO LK-CT-ERROR.
023600     MOVE CT-WARNING           TO LK-CT-WARNING.
023700     MOVE CT-ACCEPTED          TO LK-CT-ACCEPTED.
023800     GOBACK.
023900
024000*****************************************************************
024100* Zero the control totals and working switches for this run.   *
024200*****************************************************************
024300 1000-INITIALIZE.
024400     MOVE ZEROES               TO CT-READ CT-DUPLICATE CT-ERROR
024500                                   CT-WARNING CT-ACCEPTED.
024600     PERFORM 1010-CLEAR-ONE-GENRE-SLOT THRU 1010-EXIT
024700             VARYING WS-GENRE-SCAN-IX FROM 1 BY 1
024800             UNTIL WS-GENRE-SCAN-IX > 10.
024900     MOVE ZEROES                TO WS-REC-COUNT.
025000     MOVE 'N'                    TO WS-TABLE-FULL-SW.
025100
025200 1000-EXIT.
025300     EXIT.
025400
025500 1010-CLEAR-ONE-GENRE-SLOT.
025600     MOVE ZEROES                TO CT-GENRE-COUNT (WS-GENRE-SCAN-IX).
025700     MOVE 'N'                    TO WS-GENRE-PRESENT (WS-GENRE-SCAN-IX).
025800
025900 1010-EXIT.
026000     EXIT.
026100
026200*****************************************************************
026300* Read the raw extract a line at a time; each line is a comma-  *
026400* delimited R1 record.  Stop filling the table if it is full -  *
026500* a logged, non-fatal condition (see the 2003 change above).     *
026600*****************************************************************
026700 2000-READ-RAW-REGISTRY.
026800     OPEN INPUT RAWREG-FILE.
026900     IF  WS-RAWREG-STATUS NOT EQUAL '00'
027000         MOVE 'RAWREG  '          TO ZG-FE-DD
027100         MOVE WS-RAWREG-STATUS    TO ZG-FE-STATUS
027200         MOVE '2000'               TO ZG-FE-PARAGRAPH
027300         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT
027400         GO TO 2000-EXIT.
027500
027600     MOVE 'N'                    TO WS-EOF-SW.
027700     PERFORM 2100-READ-ONE-LINE THRU 2100-EXIT
027800             UNTIL WS-EOF-SW EQUAL 'Y'
027900                OR WS-TABLE-FULL-SW EQUAL 'Y'.
028000
028100     CLOSE RAWREG-FILE.
028200
028300 2000-EXIT.
028400     EXIT.
028500
028600 2100-READ-ONE-LINE.
028700     READ RAWREG-FILE
028800         AT END
028900             MOVE 'Y'              TO WS-EOF-SW
029000         NOT AT END
029100             ADD 1                 TO WS-REC-COUNT
029200             ADD 1                 TO CT-READ
029300             IF  WS-REC-COUNT > 500
029400                 MOVE 'Y'           TO WS-TABLE-FULL-SW
029500                 SUBTRACT 1 FROM WS-REC-COUNT
029600                 DISPLAY 'ZGTE002 - WS-RAW-TABLE FULL, '
029700                         'RECORD DROPPED FOR '
029800                         LK-PREFECTURE-ROMAN
029900             ELSE
030000                 PERFORM 2200-PARSE-ONE-LINE THRU 2200-EXIT
030100             END-IF
030200     END-READ.
030300
030400 2100-EXIT.
030500     EXIT.
030600
030700*****************************************************************
030800* Split one comma-delimited raw line into the working table's   *
030900* R1 fields.  Missing trailing fields come through as spaces.   *
031000*****************************************************************
031100 2200-PARSE-ONE-LINE.
031200     UNSTRING RAWREG-LINE DELIMITED BY ','
031300         INTO RT-SHOP-NAME (WS-REC-COUNT)
031400              RT-ADDRESS (WS-REC-COUNT)
031500              RT-TEL (WS-REC-COUNT)
031600              RT-GENRE-NAME (WS-REC-COUNT)
031700              RT-ZIP-CODE (WS-REC-COUNT)
031800              RT-OFFICIAL-PAGE (WS-REC-COUNT)
031900              RT-OPENING-HOURS (WS-REC-COUNT)
032000              RT-CLOSING-DAY (WS-REC-COUNT)
032100              RT-AREA-NAME (WS-REC-COUNT)
032200              RT-DETAIL-PAGE (WS-REC-COUNT)
032300              RT-PROVIDED-LAT (WS-REC-COUNT)
032400              RT-PROVIDED-LNG (WS-REC-COUNT)
032500     END-UNSTRING.
032600     MOVE 'K'                      TO RT-STATUS (WS-REC-COUNT).
032700     MOVE SPACES                   TO RT-REASON (WS-REC-COUNT).
032800
032900 2200-EXIT.
033000     EXIT.
033100
033200*****************************************************************
033300* Two records are duplicates when SHOP-NAME and ADDRESS both     *
033400* match; keep the LAST occurrence, tag the earlier ones 'D'.    *
033500* Swept the same way the old ZFAM003 range-delete handler swept *
033600* its FILE-store table for a matching secondary key.             *
033700*****************************************************************
033800 3000-DEDUPLICATE.
033900     PERFORM 3100-CHECK-ONE-RECORD THRU 3100-EXIT
034000             VARYING WS-OUTER-IX FROM 1 BY 1
034100             UNTIL WS-OUTER-IX > WS-REC-COUNT.
034200
034300 3000-EXIT.
034400     EXIT.
034500
034600 3100-CHECK-ONE-RECORD.
034700     MOVE 'N'                       TO WS-DUP-FOUND-SW.
034800     PERFORM 3200-LOOK-AHEAD THRU 3200-EXIT
034900             VARYING WS-INNER-IX FROM WS-OUTER-IX BY 1
035000             UNTIL WS-INNER-IX > WS-REC-COUNT.
035100     IF  WS-DUP-FOUND-SW EQUAL 'Y'
035200         MOVE 'D'                    TO RT-STATUS (WS-OUTER-IX)
035300         MOVE 'DUPLICATED'            TO RT-REASON (WS-OUTER-IX)
035400         ADD 1                        TO CT-DUPLICATE
035500         PERFORM 3300-WRITE-DUP-RECORD THRU 3300-EXIT.
035600
035700 3100-EXIT.
035800     EXIT.
035900
036000*****************************************************************
036100* Look past the current row for a later row with the same shop  *
036200* name and address; if one exists, the current row is the      *
036300* duplicate (the later one is kept).                             *
036400*****************************************************************
036500 3200-LOOK-AHEAD.
036600     IF  WS-INNER-IX NOT EQUAL WS-OUTER-IX
036700         IF  RT-SHOP-NAME (WS-INNER-IX) EQUAL RT-SHOP-NAME (WS-OUTER-IX)
036800                 AND RT-ADDRESS (WS-INNER-IX) EQUAL RT-ADDRESS (WS-OUTER-IX)
036900             MOVE 'Y'                  TO WS-DUP-FOUND-SW
037000         END-IF
037100     END-IF.
037200
037300 3200-EXIT.
037400     EXIT.
037500
037600*****************************************************************
037700* Duplicate rows go straight to the error report; the error     *
037800* report itself is opened and closed once, in 5200 below, so    *
037900* this paragraph just marks the row - nothing is written here.  *
038000*****************************************************************
038100 3300-WRITE-DUP-RECORD.
038200     CONTINUE.
038300
038400 3300-EXIT.
038500     EXIT.
038600
038700*****************************************************************
038800* Normalize, geocode and validate every row not already marked  *
038900* a duplicate.                                                   *
039000*****************************************************************
039100 4000-NORMALIZE-EACH.
039200     PERFORM 4100-NORMALIZE-ONE-RECORD THRU 4100-EXIT
039300             VARYING WS-OUTER-IX FROM 1 BY 1
039400             UNTIL WS-OUTER-IX > WS-REC-COUNT.
039500
039600 4000-EXIT.
039700     EXIT.
039800
039900 4100-NORMALIZE-ONE-RECORD.
040000     IF  RT-STATUS (WS-OUTER-IX) EQUAL 'D'
040100         GO TO 4100-EXIT.
040200
040300     CALL 'ZGTE003' USING RT-GENRE-NAME (WS-OUTER-IX)
040400                           RT-GENRE-CODE (WS-OUTER-IX).
040500
040600     IF  RT-PROVIDED-LAT (WS-OUTER-IX) NOT EQUAL SPACES
040700             AND RT-PROVIDED-LNG (WS-OUTER-IX) NOT EQUAL SPACES
040800         PERFORM 4200-USE-PROVIDED-COORDS THRU 4200-EXIT
040900     ELSE
041000         PERFORM 4300-GEOCODE-RECORD      THRU 4300-EXIT
041100     END-IF.
041200
041300     IF  RT-STATUS (WS-OUTER-IX) NOT EQUAL 'E'
041400         PERFORM 4400-BUILD-MAP-URLS       THRU 4400-EXIT
041500         PERFORM 4500-VALIDATE-ZIPCODE      THRU 4500-EXIT
041600         PERFORM 4600-TALLY-ACCEPTED        THRU 4600-EXIT
041700     END-IF.
041800
041900 4100-EXIT.
042000     EXIT.
042100
042200*****************************************************************
042300* Provided-coordinate path - no normalization or geocoding is   *
042400* needed; the debug fields stay blank.                           *
042500*****************************************************************
042600 4200-USE-PROVIDED-COORDS.
042700     MOVE RT-PROVIDED-LAT (WS-OUTER-IX) TO WS-LAT-EDIT.
042800     MOVE WS-LAT-EDIT                    TO RT-LAT (WS-OUTER-IX).
042900     MOVE RT-PROVIDED-LNG (WS-OUTER-IX) TO WS-LNG-EDIT.
043000     MOVE WS-LNG-EDIT                    TO RT-LNG (WS-OUTER-IX).
043100     MOVE SPACES                          TO RT-NORM-ADDRESS (WS-OUTER-IX).
043200     MOVE ZEROES                          TO RT-DAMS-SCORE (WS-OUTER-IX).
043300     MOVE SPACES                          TO RT-DAMS-NAME (WS-OUTER-IX)
043400                                              RT-DAMS-TAIL (WS-OUTER-IX).
043500     STRING RT-ADDRESS (WS-OUTER-IX) DELIMITED BY SPACE
043600            ' '                      DELIMITED BY SIZE
043700            RT-SHOP-NAME (WS-OUTER-IX) DELIMITED BY SPACE
043800            INTO WS-QUERY-STRING.
043900     MOVE 'K'                             TO RT-STATUS (WS-OUTER-IX).
044000
044100 4200-EXIT.
044200     EXIT.
044300
044400*****************************************************************
044500* Geocode path - normalize the address, then geocode it.  A     *
044600* NormalizeError or GeocodeError rejects the record (status E). *
044700*****************************************************************
044800 4300-GEOCODE-RECORD.
044900     CALL 'ZGTE004' USING RT-ADDRESS (WS-OUTER-IX)
045000                           LK-PREFECTURE-NAME-JA
045100                           RT-NORM-ADDRESS (WS-OUTER-IX)
045200                           WS-NORM-RETURN-CODE.
045300
045400     IF  WS-NORM-RETURN-CODE NOT EQUAL ZEROES
045500         MOVE 'E'                         TO RT-STATUS (WS-OUTER-IX)
045600         MOVE 'NormalizeError'              TO RT-REASON (WS-OUTER-IX)
045700         ADD 1                               TO CT-ERROR
045800         GO TO 4300-EXIT.
045900
046000     CALL 'ZGTE005' USING RT-NORM-ADDRESS (WS-OUTER-IX)
046100                           RT-LAT (WS-OUTER-IX)
046200                           RT-DAMS-SCORE (WS-OUTER-IX)
046300                           RT-DAMS-NAME (WS-OUTER-IX)
046400                           RT-DAMS-TAIL (WS-OUTER-IX)
046500                           WS-GEO-RETURN-CODE.
046600
046700     IF  WS-GEO-RETURN-CODE NOT EQUAL ZEROES
046800         MOVE 'E'                          TO RT-STATUS (WS-OUTER-IX)
046900         MOVE 'GeocodeError'                 TO RT-REASON (WS-OUTER-IX)
047000         ADD 1                                TO CT-ERROR
047100     ELSE
047200         STRING RT-NORM-ADDRESS (WS-OUTER-IX) DELIMITED BY SPACE
047300                ' '                       DELIMITED BY SIZE
047400                RT-SHOP-NAME (WS-OUTER-IX) DELIMITED BY SPACE
047500                INTO WS-QUERY-STRING
047600         MOVE 'K'                            TO RT-STATUS (WS-OUTER-IX)
047700     END-IF.
047800
047900 4300-EXIT.
048000     EXIT.
048100
048200*****************************************************************
048300* Build the public and debug map URLs from the query string     *
048400* (address + shop name) and from the resolved coordinates.       *
048500*****************************************************************
048600 4400-BUILD-MAP-URLS.
048700     STRING 'https://www.google.com/maps/search/?q='
048800                 DELIMITED BY SIZE
048900            WS-QUERY-STRING        DELIMITED BY SPACE
049000            INTO RT-GOOGLE-URL (WS-OUTER-IX).
049100     MOVE RT-LAT (WS-OUTER-IX)      TO WS-LAT-EDIT.
049200     MOVE RT-LNG (WS-OUTER-IX)      TO WS-LNG-EDIT.
049300     STRING 'https://maps.gsi.go.jp/#17/'  DELIMITED BY SIZE
049400            WS-LAT-EDIT                    DELIMITED BY SIZE
049500            '/'                             DELIMITED BY SIZE
049600            WS-LNG-EDIT                     DELIMITED BY SIZE
049700            '/'                             DELIMITED BY SIZE
049800            INTO RT-GSI-URL (WS-OUTER-IX).
049900
050000 4400-EXIT.
050100     EXIT.
050200
050300*****************************************************************
050400* Postal-code validation - a mismatch is a warning, the record  *
050500* is still accepted.                                             *
050600*****************************************************************
050700 4500-VALIDATE-ZIPCODE.
050800*    U7 rule 3 checks the zip reference's prefecture against     *
050900*    what the shop's own ADDRESS text actually says - not        *
051000*    against the dataset's configured prefecture - so the raw    *
051100*    address is passed through for ZGTE007 to compare.           *
051200     CALL 'ZGTE007' USING RT-ZIP-CODE (WS-OUTER-IX)
051300                           RT-ADDRESS (WS-OUTER-IX)
051400                           LK-PREFECTURE-NAME-JA
051500                           WS-ZIP-RETURN-CODE.
051600     IF  WS-ZIP-RETURN-CODE NOT EQUAL ZEROES
051700         MOVE 'W'                  TO RT-STATUS (WS-OUTER-IX)
051800         MOVE 'ZipCodeValidationWarning' TO RT-REASON (WS-OUTER-IX)
051900         ADD 1                       TO CT-WARNING
052000     END-IF.
052100
052200 4500-EXIT.
052300     EXIT.
052400
052500*****************************************************************
052600* Accepted record (status K or W) - roll it into the control    *
052700* totals and the per-genre presence table.                       *
052800*****************************************************************
052900 4600-TALLY-ACCEPTED.
053000     ADD 1                          TO CT-ACCEPTED.
053100     IF  RT-GENRE-CODE (WS-OUTER-IX) > ZEROES
053200             AND RT-GENRE-CODE (WS-OUTER-IX) NOT > 10
053300         ADD 1 TO CT-GENRE-COUNT (RT-GENRE-CODE (WS-OUTER-IX))
053400         MOVE 'Y' TO WS-GENRE-PRESENT (RT-GENRE-CODE (WS-OUTER-IX))
053500     END-IF.
053600
053700 4600-EXIT.
053800     EXIT.
053900
054000*****************************************************************
054100* Write every output for this prefecture.                       *
054200*****************************************************************
054300 5000-WRITE-OUTPUTS.
054400     PERFORM 5100-WRITE-NORMALIZED-CSV THRU 5100-EXIT.
054500     PERFORM 5200-WRITE-ERROR-REPORT   THRU 5200-EXIT.
054600     PERFORM 5300-WRITE-ALL-FEATURES   THRU 5300-EXIT.
054700     PERFORM 5400-WRITE-GENRE-FEATURES THRU 5400-EXIT.
054800
054900 5000-EXIT.
055000     EXIT.
055100
055200*****************************************************************
055300* normalized.csv - header, then one comma-delimited line per    *
055400* accepted (K or W) record, input order preserved.               *
055500*****************************************************************
055600 5100-WRITE-NORMALIZED-CSV.
055700*    Full R2 layout - all twelve R1 fields plus the nine fields   ZG0340
055800*    the pipeline adds, in the order R2 is laid out (request      ZG0340
055900*    04-120).  PROVIDED-LAT/LNG and the DAMS debug fields were    ZG0340
056000*    dropped from this header until now.                          ZG0340
056100     OPEN OUTPUT NORMCSV-FILE.
056200     STRING 'SHOP-NAME,ADDRESS,TEL,GENRE-NAME,ZIP-CODE,'
056300            'OFFICIAL-PAGE,OPENING-HOURS,CLOSING-DAY,AREA-NAME,'
056400            'DETAIL-PAGE,PROVIDED-LAT,PROVIDED-LNG,LAT,LNG,'
056500            'NORMALIZED-ADDRESS,GENRE-CODE,GOOGLE-MAP-URL,'
056600            'GSI-MAP-URL,DAMS-SCORE,DAMS-NAME,DAMS-TAIL'
056700            DELIMITED BY SIZE
056800            INTO NORMCSV-LINE.
056900     WRITE NORMCSV-LINE.
057000
057100     PERFORM 5110-WRITE-ONE-CSV-LINE THRU 5110-EXIT
057200             VARYING WS-OUTER-IX FROM 1 BY 1
057300             UNTIL WS-OUTER-IX > WS-REC-COUNT.
057400
057500     CLOSE NORMCSV-FILE.
057600
057700 5100-EXIT.
057800     EXIT.
057900
058000 5110-WRITE-ONE-CSV-LINE.
058100     IF  RT-STATUS (WS-OUTER-IX) EQUAL 'K' OR 'W'
058200         MOVE RT-LAT (WS-OUTER-IX)         TO WS-LAT-EDIT
058300         MOVE RT-LNG (WS-OUTER-IX)         TO WS-LNG-EDIT
058400         MOVE RT-GENRE-CODE (WS-OUTER-IX)  TO WS-GENRE-CODE-EDIT
058500         STRING RT-SHOP-NAME (WS-OUTER-IX) DELIMITED BY SPACE
058600                ','                         DELIMITED BY SIZE
058700                RT-ADDRESS (WS-OUTER-IX)    DELIMITED BY SPACE
058800                ','                         DELIMITED BY SIZE
058900                RT-TEL (WS-OUTER-IX)        DELIMITED BY SPACE
059000                ','                         DELIMITED BY SIZE
059100                RT-GENRE-NAME (WS-OUTER-IX) DELIMITED BY SPACE
059200                ','                         DELIMITED BY SIZE
059300                RT-ZIP-CODE (WS-OUTER-IX)   DELIMITED BY SPACE
059400                ','                         DELIMITED BY SIZE
059500                RT-OFFICIAL-PAGE (WS-OUTER-IX) DELIMITED BY SPACE
059600                ','                         DELIMITED BY SIZE
059700                RT-OPENING-HOURS (WS-OUTER-IX) DELIMITED BY SPACE
059800                ','                         DELIMITED BY SIZE
059900                RT-CLOSING-DAY (WS-OUTER-IX)   DELIMITED BY SPACE
060000                ','                         DELIMITED BY SIZE
060100                RT-AREA-NAME (WS-OUTER-IX)     DELIMITED BY SPACE
060200                ','                         DELIMITED BY SIZE
060300                RT-DETAIL-PAGE (WS-OUTER-IX)   DELIMITED BY SPACE
060400                ','                         DELIMITED BY SIZE
060500                RT-PROVIDED-LAT (WS-OUTER-IX)  DELIMITED BY SPACE
060600                ','                         DELIMITED BY SIZE
060700                RT-PROVIDED-LNG (WS-OUTER-IX)  DELIMITED BY SPACE
060800                ','                         DELIMITED BY SIZE
060900                WS-LAT-EDIT                  DELIMITED BY SIZE
061000                ','                         DELIMITED BY SIZE
061100                WS-LNG-EDIT                  DELIMITED BY SIZE
061200                ','                         DELIMITED BY SIZE
061300                RT-NORM-ADDRESS (WS-OUTER-IX) DELIMITED BY SPACE
061400                ','                         DELIMITED BY SIZE
061500                WS-GENRE-CODE-EDIT            DELIMITED BY SIZE
061600                ','                         DELIMITED BY SIZE
061700                RT-GOOGLE-URL (WS-OUTER-IX)  DELIMITED BY SPACE
061800                ','                         DELIMITED BY SIZE
061900                RT-GSI-URL (WS-OUTER-IX)     DELIMITED BY SPACE
062000                ','                         DELIMITED BY SIZE
062100                RT-DAMS-SCORE (WS-OUTER-IX)  DELIMITED BY SIZE
062200                ','                         DELIMITED BY SIZE
062300                RT-DAMS-NAME (WS-OUTER-IX)   DELIMITED BY SPACE
062400                ','                         DELIMITED BY SIZE
062500                RT-DAMS-TAIL (WS-OUTER-IX)   DELIMITED BY SPACE
062600                INTO NORMCSV-LINE
062700         WRITE NORMCSV-LINE
062800     END-IF.
062900
063000 5110-EXIT.
063100     EXIT.
063200
063300*****************************************************************
063400* Error report - three sections, in table order: DUPLICATED,    *
063500* ERROR, WARNING; each section ends with its own count.         *
063600*****************************************************************
063700 5200-WRITE-ERROR-REPORT.
063800     OPEN OUTPUT ERRRPT-FILE.
063900
064000     MOVE 'SECTION: DUPLICATED'    TO ERRRPT-LINE.
064100     WRITE ERRRPT-LINE.
064200     PERFORM 5210-WRITE-ONE-ERROR-LINE THRU 5210-EXIT
064300             VARYING WS-OUTER-IX FROM 1 BY 1
064400             UNTIL WS-OUTER-IX > WS-REC-COUNT.
064500
064600     MOVE 'SECTION: ERROR'         TO ERRRPT-LINE.
064700     WRITE ERRRPT-LINE.
064800     PERFORM 5220-WRITE-ONE-ERROR-LINE THRU 5220-EXIT
064900             VARYING WS-OUTER-IX FROM 1 BY 1
065000             UNTIL WS-OUTER-IX > WS-REC-COUNT.
065100
065200     MOVE 'SECTION: WARNING'       TO ERRRPT-LINE.
065300     WRITE ERRRPT-LINE.
065400     PERFORM 5230-WRITE-ONE-ERROR-LINE THRU 5230-EXIT
065500             VARYING WS-OUTER-IX FROM 1 BY 1
065600             UNTIL WS-OUTER-IX > WS-REC-COUNT.
065700
065800     MOVE SPACES                    TO ERRRPT-LINE.
065900     STRING 'COUNTS  DUP='  DELIMITED BY SIZE
066000            CT-DUPLICATE    DELIMITED BY SIZE
066100            ' ERR='         DELIMITED BY SIZE
066200            CT-ERROR        DELIMITED BY SIZE
066300            ' WARN='        DELIMITED BY SIZE
066400            CT-WARNING      DELIMITED BY SIZE
066500            INTO ERRRPT-LINE.
066600     WRITE ERRRPT-LINE.
066700
066800     CLOSE ERRRPT-FILE.
066900
067000 5200-EXIT.
067100     EXIT.
067200
067300 5210-WRITE-ONE-ERROR-LINE.
067400     IF  RT-STATUS (WS-OUTER-IX) EQUAL 'D'
067500         MOVE 'DUPLICATED'              TO WS-ERR-CLASS-WORK
067600         PERFORM 5250-FORMAT-ERROR-LINE THRU 5250-EXIT
067700         WRITE ERRRPT-LINE
067800     END-IF.
067900
068000 5210-EXIT.
068100     EXIT.
068200
068300 5220-WRITE-ONE-ERROR-LINE.
068400     IF  RT-STATUS (WS-OUTER-IX) EQUAL 'E'
068500         MOVE 'ERROR'                   TO WS-ERR-CLASS-WORK
068600         PERFORM 5250-FORMAT-ERROR-LINE THRU 5250-EXIT
068700         WRITE ERRRPT-LINE
068800     END-IF.
068900
069000 5220-EXIT.
069100     EXIT.
069200
069300 5230-WRITE-ONE-ERROR-LINE.
069400     IF  RT-STATUS (WS-OUTER-IX) EQUAL 'W'
069500         MOVE 'WARNING'                 TO WS-ERR-CLASS-WORK
069600         PERFORM 5250-FORMAT-ERROR-LINE THRU 5250-EXIT
069700         WRITE ERRRPT-LINE
069800     END-IF.
069900
070000 5230-EXIT.
070100     EXIT.
070200
070300*****************************************************************
070400* One error-report line carries ERR-CLASS, ERR-REASON, and all   *
070500* twelve R1 raw fields for the record, per the registry's R5     *
070600* report layout - not just reason/name/address as before.        *
070700*****************************************************************
070800 5250-FORMAT-ERROR-LINE.
070900     STRING WS-ERR-CLASS-WORK             DELIMITED BY SPACE
071000            ' '                            DELIMITED BY SIZE
071100            RT-REASON (WS-OUTER-IX)        DELIMITED BY SPACE
071200            ' '                            DELIMITED BY SIZE
071300            RT-SHOP-NAME (WS-OUTER-IX)     DELIMITED BY SPACE
071400            ' '                            DELIMITED BY SIZE
071500            RT-ADDRESS (WS-OUTER-IX)       DELIMITED BY SPACE
071600            ' '                            DELIMITED BY SIZE
071700            RT-TEL (WS-OUTER-IX)           DELIMITED BY SPACE
071800            ' '                            DELIMITED BY SIZE
071900            RT-GENRE-NAME (WS-OUTER-IX)    DELIMITED BY SPACE
072000            ' '                            DELIMITED BY SIZE
072100            RT-ZIP-CODE (WS-OUTER-IX)      DELIMITED BY SPACE
072200            ' '                            DELIMITED BY SIZE
072300            RT-OFFICIAL-PAGE (WS-OUTER-IX) DELIMITED BY SPACE
072400            ' '                            DELIMITED BY SIZE
072500            RT-OPENING-HOURS (WS-OUTER-IX) DELIMITED BY SPACE
072600            ' '                            DELIMITED BY SIZE
072700            RT-CLOSING-DAY (WS-OUTER-IX)   DELIMITED BY SPACE
072800            ' '                            DELIMITED BY SIZE
072900            RT-AREA-NAME (WS-OUTER-IX)     DELIMITED BY SPACE
073000            ' '                            DELIMITED BY SIZE
073100            RT-DETAIL-PAGE (WS-OUTER-IX)   DELIMITED BY SPACE
073200            ' '                            DELIMITED BY SIZE
073300            RT-PROVIDED-LAT (WS-OUTER-IX)  DELIMITED BY SPACE
073400            ' '                            DELIMITED BY SIZE
073500            RT-PROVIDED-LNG (WS-OUTER-IX)  DELIMITED BY SPACE
073600            INTO ERRRPT-LINE.
073700
073800 5250-EXIT.
073900     EXIT.
074000
074100*****************************************************************
074200* all.geojson - every accepted record, production variant;      *
074300* _debug/all.geojson carries the same records with the debug    *
074400* (underscore-prefixed) fields added.                            *
074500*****************************************************************
074600 5300-WRITE-ALL-FEATURES.
074700     OPEN OUTPUT ALLGEO-FILE.
074800     OPEN OUTPUT ALLGEOD-FILE.
074900
075000     PERFORM 5310-WRITE-ONE-FEATURE THRU 5310-EXIT
075100             VARYING WS-OUTER-IX FROM 1 BY 1
075200             UNTIL WS-OUTER-IX > WS-REC-COUNT.
075300
075400     CLOSE ALLGEO-FILE.
075500     CLOSE ALLGEOD-FILE.
075600
075700 5300-EXIT.
075800     EXIT.
075900
076000 5310-WRITE-ONE-FEATURE.
076100     IF  RT-STATUS (WS-OUTER-IX) EQUAL 'K' OR 'W'
076200         PERFORM 5320-FORMAT-PROD-FEATURE  THRU 5320-EXIT
076300         WRITE ALLGEO-LINE
076400         PERFORM 5330-FORMAT-DEBUG-FEATURE THRU 5330-EXIT
076500         WRITE ALLGEOD-LINE
076600     END-IF.
076700
076800 5310-EXIT.
076900     EXIT.
077000
077100*****************************************************************
077200* Production feature line - geometry (LNG, LAT) then every R2    *
077300* field except LAT/LNG (those two are already in the geometry);  *
077400* the four DAMS/GSI debug fields are left off entirely (request  *
077500* 04-120).                                                        ZG0340
077600*****************************************************************
077700 5320-FORMAT-PROD-FEATURE.
077800     MOVE RT-LAT (WS-OUTER-IX)     TO WS-LAT-EDIT.
077900     MOVE RT-LNG (WS-OUTER-IX)     TO WS-LNG-EDIT.
078000     STRING '{"geometry":{"coordinates":[' DELIMITED BY SIZE
078100            WS-LNG-EDIT                     DELIMITED BY SIZE
078200            ','                              DELIMITED BY SIZE
078300            WS-LAT-EDIT                      DELIMITED BY SIZE
078400            ']},"properties":{"name":"'      DELIMITED BY SIZE
078500            RT-SHOP-NAME (WS-OUTER-IX)       DELIMITED BY SPACE
078600            '","address":"'                  DELIMITED BY SIZE
078700            RT-ADDRESS (WS-OUTER-IX)         DELIMITED BY SPACE
078800            '","tel":"'                      DELIMITED BY SIZE
078900            RT-TEL (WS-OUTER-IX)             DELIMITED BY SPACE
079000            '","genre_name":"'               DELIMITED BY SIZE
079100            RT-GENRE-NAME (WS-OUTER-IX)      DELIMITED BY SPACE
079200            '","zip_code":"'                 DELIMITED BY SIZE
079300            RT-ZIP-CODE (WS-OUTER-IX)        DELIMITED BY SPACE
079400            '","official_page":"'            DELIMITED BY SIZE
079500            RT-OFFICIAL-PAGE (WS-OUTER-IX)   DELIMITED BY SPACE
079600            '","opening_hours":"'            DELIMITED BY SIZE
079700            RT-OPENING-HOURS (WS-OUTER-IX)   DELIMITED BY SPACE
079800            '","closing_day":"'              DELIMITED BY SIZE
079900            RT-CLOSING-DAY (WS-OUTER-IX)     DELIMITED BY SPACE
080000            '","area_name":"'                DELIMITED BY SIZE
080100            RT-AREA-NAME (WS-OUTER-IX)       DELIMITED BY SPACE
080200            '","detail_page":"'              DELIMITED BY SIZE
080300            RT-DETAIL-PAGE (WS-OUTER-IX)     DELIMITED BY SPACE
080400            '","provided_lat":"'             DELIMITED BY SIZE
080500            RT-PROVIDED-LAT (WS-OUTER-IX)    DELIMITED BY SPACE
080600            '","provided_lng":"'             DELIMITED BY SIZE
080700            RT-PROVIDED-LNG (WS-OUTER-IX)    DELIMITED BY SPACE
080800            '","normalized_address":"'       DELIMITED BY SIZE
080900            RT-NORM-ADDRESS (WS-OUTER-IX)    DELIMITED BY SPACE
081000            '","genre":'                     DELIMITED BY SIZE
081100            RT-GENRE-CODE (WS-OUTER-IX)      DELIMITED BY SIZE
081200            ',"google_map_url":"'            DELIMITED BY SIZE
081300            RT-GOOGLE-URL (WS-OUTER-IX)      DELIMITED BY SPACE
081400            '"}}'                             DELIMITED BY SIZE
081500            INTO ALLGEO-LINE.
081600
081700 5320-EXIT.
081800     EXIT.
081900
082000*****************************************************************
082100* Debug feature line - the production properties above, plus     *
082200* the four underscore-prefixed DAMS/GSI fields (request 04-120). *ZG0340
082300*****************************************************************
082400 5330-FORMAT-DEBUG-FEATURE.
082500     MOVE RT-LAT (WS-OUTER-IX)     TO WS-LAT-EDIT.
082600     MOVE RT-LNG (WS-OUTER-IX)     TO WS-LNG-EDIT.
082700     STRING '{"geometry":{"coordinates":[' DELIMITED BY SIZE
082800            WS-LNG-EDIT                     DELIMITED BY SIZE
082900            ','                              DELIMITED BY SIZE
083000            WS-LAT-EDIT                      DELIMITED BY SIZE
083100            ']},"properties":{"name":"'      DELIMITED BY SIZE
083200            RT-SHOP-NAME (WS-OUTER-IX)       DELIMITED BY SPACE
083300            '","address":"'                  DELIMITED BY SIZE
083400            RT-ADDRESS (WS-OUTER-IX)         DELIMITED BY SPACE
083500            '","tel":"'                      DELIMITED BY SIZE
083600            RT-TEL (WS-OUTER-IX)             DELIMITED BY SPACE
083700            '","genre_name":"'               DELIMITED BY SIZE
083800            RT-GENRE-NAME (WS-OUTER-IX)      DELIMITED BY SPACE
083900            '","zip_code":"'                 DELIMITED BY SIZE
084000            RT-ZIP-CODE (WS-OUTER-IX)        DELIMITED BY SPACE
084100            '","official_page":"'            DELIMITED BY SIZE
084200            RT-OFFICIAL-PAGE (WS-OUTER-IX)   DELIMITED BY SPACE
084300            '","opening_hours":"'            DELIMITED BY SIZE
084400            RT-OPENING-HOURS (WS-OUTER-IX)   DELIMITED BY SPACE
084500            '","closing_day":"'              DELIMITED BY SIZE
084600            RT-CLOSING-DAY (WS-OUTER-IX)     DELIMITED BY SPACE
084700            '","area_name":"'                DELIMITED BY SIZE
084800            RT-AREA-NAME (WS-OUTER-IX)       DELIMITED BY SPACE
084900            '","detail_page":"'              DELIMITED BY SIZE
085000            RT-DETAIL-PAGE (WS-OUTER-IX)     DELIMITED BY SPACE
085100            '","provided_lat":"'             DELIMITED BY SIZE
085200            RT-PROVIDED-LAT (WS-OUTER-IX)    DELIMITED BY SPACE
085300            '","provided_lng":"'             DELIMITED BY SIZE
085400            RT-PROVIDED-LNG (WS-OUTER-IX)    DELIMITED BY SPACE
085500            '","normalized_address":"'       DELIMITED BY SIZE
085600            RT-NORM-ADDRESS (WS-OUTER-IX)    DELIMITED BY SPACE
085700            '","genre":'                     DELIMITED BY SIZE
085800            RT-GENRE-CODE (WS-OUTER-IX)      DELIMITED BY SIZE
085900            ',"google_map_url":"'            DELIMITED BY SIZE
086000            RT-GOOGLE-URL (WS-OUTER-IX)      DELIMITED BY SPACE
086100            ',"_gsi_map_url":"'               DELIMITED BY SIZE
086200            RT-GSI-URL (WS-OUTER-IX)          DELIMITED BY SPACE
086300            '","_dams_score":'                 DELIMITED BY SIZE
086400            RT-DAMS-SCORE (WS-OUTER-IX)       DELIMITED BY SIZE
086500            ',"_dams_name":"'                   DELIMITED BY SIZE
086600            RT-DAMS-NAME (WS-OUTER-IX)          DELIMITED BY SPACE
086700            '","_dams_tail":"'                  DELIMITED BY SIZE
086800            RT-DAMS-TAIL (WS-OUTER-IX)          DELIMITED BY SPACE
086900            '"}}'                               DELIMITED BY SIZE
087000            INTO ALLGEOD-LINE.
087100
087200 5330-EXIT.
087300     EXIT.
087400
087500*****************************************************************
087600* One feature file per genre code actually present among the    *
087700* accepted records, ascending - production and debug variants. *
087800*****************************************************************
087900 5400-WRITE-GENRE-FEATURES.
088000     PERFORM 5410-WRITE-ONE-GENRE-FILE THRU 5410-EXIT
088100             VARYING WS-GENRE-SCAN-IX FROM 1 BY 1
088200             UNTIL WS-GENRE-SCAN-IX > 10.
088300
088400 5400-EXIT.
088500     EXIT.
088600
088700 5410-WRITE-ONE-GENRE-FILE.
088800     IF  WS-GENRE-PRESENT (WS-GENRE-SCAN-IX) NOT EQUAL 'Y'
088900         GO TO 5410-EXIT.
089000
089100*    Build the two-digit genre code edit once - GTEG01..GTEG10,
089200*    GTED01..GTED10.  A bare WS-GENRE-SCAN-IX (COMP) STRINGs as
089300*    more than two display digits and would overrun the 8-byte
089400*    DD-name fields, so the edited PIC 99 copy is used instead.
089500     MOVE WS-GENRE-SCAN-IX       TO WS-GENRE-CODE-EDIT.
089600     STRING 'GTEG'  DELIMITED BY SIZE
089700            WS-GENRE-CODE-EDIT DELIMITED BY SIZE
089800            INTO WS-GENGEO-DD.
089900     STRING 'GTED'  DELIMITED BY SIZE
090000            WS-GENRE-CODE-EDIT DELIMITED BY SIZE
090100            INTO WS-GENGEOD-DD.
090200
090300     OPEN OUTPUT GENGEO-FILE.
090400     OPEN OUTPUT GENGEOD-FILE.
090500
090600     PERFORM 5420-WRITE-ONE-GENRE-ROW THRU 5420-EXIT
090700             VARYING WS-OUTER-IX FROM 1 BY 1
090800             UNTIL WS-OUTER-IX > WS-REC-COUNT.
090900
091000     CLOSE GENGEO-FILE.
091100     CLOSE GENGEOD-FILE.
091200
091300 5410-EXIT.
091400     EXIT.
091500
091600 5420-WRITE-ONE-GENRE-ROW.
091700     IF  (RT-STATUS (WS-OUTER-IX) EQUAL 'K' OR 'W')
091800             AND RT-GENRE-CODE (WS-OUTER-IX) EQUAL WS-GENRE-SCAN-IX
091900         PERFORM 5320-FORMAT-PROD-FEATURE  THRU 5320-EXIT
092000         MOVE ALLGEO-LINE                    TO GENGEO-LINE
092100         WRITE GENGEO-LINE
092200         PERFORM 5330-FORMAT-DEBUG-FEATURE THRU 5330-EXIT
092300         MOVE ALLGEOD-LINE                    TO GENGEOD-LINE
092400         WRITE GENGEOD-LINE
092500     END-IF.
092600
092700 5420-EXIT.
092800     EXIT.
092900
093000*****************************************************************
093100* Common file-error paragraph, same shape as ZGTE005/ZGTE007.   *
093200*****************************************************************
093300 9997-FCT-ERROR.
093400     MOVE ZG-FE-PARAGRAPH           TO WS-PARAGRAPH-TAG.
093500     DISPLAY 'ZGTE002 FILE ERROR - ' ZG-FCT-ERROR.
093600
093700 9997-EXIT.
093800     EXIT.

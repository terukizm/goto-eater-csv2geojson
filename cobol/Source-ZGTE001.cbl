000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZGTE001.
000300 AUTHOR. R JACKSON.
000400 INSTALLATION. GO TO EAT REGISTRY BATCH.
000500 DATE-WRITTEN. 1999-03-10.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZGTE - Go To Eat Registry Batch.                              *
001100*                                                               *
001200* Batch driver.  Reads the list of prefecture dataset names off *
001300* PREFLST, sorts it ascending, validates each name against the  *
001400* prefecture table (ZGTE006), and runs the one-prefecture        *
001500* pipeline (ZGTE002) for each.  A failure on one prefecture is   *
001600* logged to RUNLOG and does not stop the run - the next          *
001700* prefecture is still attempted.  This is the top of the job     *
001800* step; nothing calls this program.                              *
001900*                                                                *
002000* Carried over from the old ZFAM102 top-level handler's shape -  *
002100* that program drove a sequence of sub-handlers off a table of   *
002200* work items and logged each one's outcome to a TD queue; this   *
002300* one drives ZGTE002 off the prefecture list and logs to RUNLOG. *
002400*                                                                *
002500* Date       UserID    Description                              *
002600* ---------- --------  ---------------------------------------- *
002700* 1999-03-10 RJF       Original program.                        *
002800* 1999-05-03 RJF       Ascending SORT of the prefecture list      *
002900*                      added - PREFLST was shipped unsorted by  *
003000*                      the extract vendor (request 99-084).       ZG0084
003100* 2001-02-27 RKF       Continue-on-failure loop; previously a    *
003200*                      bad prefecture aborted the whole run      *
003300*                      (request 01-019).                          ZG0019
003400* 2004-06-21 RKF       PREFLST-LINE/PT-PREFECTURE-ROMAN were     *
003500*                      only PIC X(12) - the shizuoka_blue dataset *
003600*                      name (13 bytes) was read truncated.        *
003700*                      Widened to X(13) (request 04-089).         ZG0089
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT PREFLST-FILE     ASSIGN TO PREFLST
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-PREFLST-STATUS.
004800     SELECT SORTWK-FILE      ASSIGN TO SORTWK1.
004900     SELECT PREFSRT-FILE     ASSIGN TO PREFSRT
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-PREFSRT-STATUS.
005200     SELECT RUNLOG-FILE      ASSIGN TO RUNLOG
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-RUNLOG-STATUS.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  PREFLST-FILE
005900     LABEL RECORDS ARE STANDARD.
006000 01  PREFLST-LINE              PIC  X(13).
006100
006200 SD  SORTWK-FILE.
006300 01  SORTWK-RECORD.
006400     02  SW-PREFECTURE-ROMAN   PIC  X(13).
006500
006600 FD  PREFSRT-FILE
006700     LABEL RECORDS ARE STANDARD.
006800 01  PREFSRT-LINE               PIC  X(13).
006900
007000 FD  RUNLOG-FILE
007100     LABEL RECORDS ARE STANDARD.
007200 01  RUNLOG-LINE                PIC  X(115).
007300
007400 WORKING-STORAGE SECTION.
007500
007600*****************************************************************
007700* DEFINE LOCAL VARIABLES                                        *
007800*****************************************************************
007900 01  WS-PREFLST-STATUS          PIC  X(02) VALUE '00'.
008000 01  WS-PREFSRT-STATUS          PIC  X(02) VALUE '00'.
008100 01  WS-RUNLOG-STATUS           PIC  X(02) VALUE '00'.
008200 01  WS-EOF-SW                  PIC  X(01) VALUE 'N'.
008300
008400*****************************************************************
008500* Sorted prefecture list, held in memory for the drive loop.    *
008600*****************************************************************
008700 01  WS-PREF-TABLE.
008800     02  WS-PREF-ENTRY OCCURS 60 TIMES.
008900         03  PT-PREFECTURE-ROMAN  PIC  X(13).
009000         03  FILLER                PIC  X(03).
009100 01  WS-PREF-TABLE-X REDEFINES WS-PREF-TABLE.
009200     02  FILLER                    PIC  X(960).
009300 77  WS-PREF-COUNT                PIC S9(04) COMP VALUE ZEROES.
009400 77  WS-DRIVE-IX                   PIC S9(04) COMP VALUE ZEROES.
009500
009600 01  WS-PREFECTURE-NAME-JA       PIC  X(16) VALUE SPACES.
009700 01  WS-CONFIG-RETURN-CODE        PIC  9(02) VALUE ZEROES.
009800 01  WS-PIPELINE-RETURN-CODE      PIC  9(02) VALUE ZEROES.
009900
010000 01  WS-RUN-TOTALS.
010100     02  WS-RT-READ               PIC  9(06).
010200     02  WS-RT-DUPLICATE          PIC  9(06).
010300     02  WS-RT-ERROR               PIC  9(06).
010400     02  WS-RT-WARNING             PIC  9(06).
010500     02  WS-RT-ACCEPTED            PIC  9(06).
010600
010700 01  WS-GRAND-TOTALS.
010800     02  GT-PREFECTURES-RUN        PIC S9(06) COMP VALUE ZEROES.
010900     02  GT-PREFECTURES-FAILED     PIC S9(06) COMP VALUE ZEROES.
011000 01  WS-GRAND-TOTALS-X REDEFINES WS-GRAND-TOTALS.
011100     02  FILLER                     PIC  X(04).
011200     02  FILLER                     PIC  X(04).
011300
011400 01  WS-RUN-TOTALS-X REDEFINES WS-RUN-TOTALS.
011500     02  FILLER                     PIC  X(30).
011600
011700 01  WS-CURRENT-DATE              PIC  X(10) VALUE SPACES.
011800 01  WS-CURRENT-TIME              PIC  X(08) VALUE SPACES.
011900
012000 COPY ZGTEERC.
012100
012200 PROCEDURE DIVISION.
012300
012400*****************************************************************
012500* Main process.                                                 *
012600*****************************************************************
012700 0000-MAIN.
012800     OPEN OUTPUT RUNLOG-FILE.
012900     PERFORM 1000-READ-PREFECTURE-LIST THRU 1000-EXIT.
013000     PERFORM 1100-SORT-LIST             THRU 1100-EXIT.
013100     PERFORM 2000-PROCESS-EACH-PREFECTURE THRU 2000-EXIT.
013200     PERFORM 9999-WRITE-RUNLOG           THRU 9999-EXIT.
013300     GOBACK.
013400
013500*****************************************************************
013600* Read the unsorted prefecture list off PREFLST into a work     *
013700* file, one romanized dataset name per line.                    *
013800*****************************************************************
013900 1000-READ-PREFECTURE-LIST.
014000     OPEN INPUT PREFLST-FILE.
014100     IF  WS-PREFLST-STATUS NOT EQUAL '00'
014200         MOVE 'PREFLST '         TO ZG-FE-DD
014300         MOVE WS-PREFLST-STATUS  TO ZG-FE-STATUS
014400         MOVE '1000'              TO ZG-FE-PARAGRAPH
014500         PERFORM 9997-FCT-ERROR THRU 9997-EXIT
014600     END-IF.
014700     CLOSE PREFLST-FILE.
014800
014900 1000-EXIT.
015000     EXIT.
015100
015200*****************************************************************
015300* Sort the list ascending by romanized name through SORTWK1,    *
015400* the same SORT-verb habit the old ZFAM shop used for its        *
015500* secondary-index rebuild work files.                            *
015600*****************************************************************
015700 1100-SORT-LIST.
015800     SORT SORTWK-FILE
015900         ON ASCENDING KEY SW-PREFECTURE-ROMAN
016000         USING PREFLST-FILE
016100         GIVING PREFSRT-FILE.
016200
016300     OPEN INPUT PREFSRT-FILE.
016400     MOVE 'N'                      TO WS-EOF-SW.
016500     MOVE ZEROES                    TO WS-PREF-COUNT.
016600
016700     PERFORM 1110-LOAD-ONE-NAME THRU 1110-EXIT
016800             UNTIL WS-EOF-SW EQUAL 'Y'.
016900
017000     CLOSE PREFSRT-FILE.
017100
017200 1100-EXIT.
017300     EXIT.
017400
017500 1110-LOAD-ONE-NAME.
017600     READ PREFSRT-FILE
017700         AT END
017800             MOVE 'Y'               TO WS-EOF-SW
017900         NOT AT END
018000             ADD 1                   TO WS-PREF-COUNT
018100             IF  WS-PREF-COUNT <= 60
018200                 MOVE PREFSRT-LINE     TO PT-PREFECTURE-ROMAN (WS-PREF-COUNT)
018300             END-IF
018400     END-READ.
018500
018600 1110-EXIT.
018700     EXIT.
018800
018900*****************************************************************
019000* Drive the pipeline once per prefecture, in sorted order.       *
019100* Validate the name up front; a bad name is a configuration      *
019200* error and is logged without calling the pipeline at all.       *
019300*****************************************************************
019400 2000-PROCESS-EACH-PREFECTURE.
019500     PERFORM 2100-RUN-ONE-PREFECTURE THRU 2100-EXIT
019600             VARYING WS-DRIVE-IX FROM 1 BY 1
019700             UNTIL WS-DRIVE-IX > WS-PREF-COUNT.
019800
019900 2000-EXIT.
020000     EXIT.
020100
020200 2100-RUN-ONE-PREFECTURE.
020300     CALL 'ZGTE006' USING PT-PREFECTURE-ROMAN (WS-DRIVE-IX)
020400                           WS-PREFECTURE-NAME-JA
020500                           WS-CONFIG-RETURN-CODE.
020600
020700     IF  WS-CONFIG-RETURN-CODE NOT EQUAL ZEROES
020800         PERFORM 2200-LOG-FAILURE THRU 2200-EXIT
020900         ADD 1                     TO GT-PREFECTURES-FAILED
021000         GO TO 2100-EXIT.
021100
021200     PERFORM 2110-CALL-PIPELINE THRU 2110-EXIT.
021300
021400     IF  WS-PIPELINE-RETURN-CODE NOT EQUAL ZEROES
021500         PERFORM 2200-LOG-FAILURE THRU 2200-EXIT
021600         ADD 1                     TO GT-PREFECTURES-FAILED
021700     ELSE
021800         ADD 1                     TO GT-PREFECTURES-RUN
021900         PERFORM 2300-LOG-SUCCESS THRU 2300-EXIT
022000     END-IF.
022100
022200 2100-EXIT.
022300     EXIT.
022400
022500 2110-CALL-PIPELINE.
022600     CALL 'ZGTE002' USING PT-PREFECTURE-ROMAN (WS-DRIVE-IX)
022700                           WS-PREFECTURE-NAME-JA
022800                           WS-PIPELINE-RETURN-CODE
022900                           WS-RUN-TOTALS.
023000
023100 2110-EXIT.
023200     EXIT.
023300
023400*****************************************************************
023500* Log a failed prefecture - the run continues regardless.       *
023600*****************************************************************
023700 2200-LOG-FAILURE.
023800     MOVE SPACES                    TO RL-MESSAGE.
023900     STRING 'FAILED    '  DELIMITED BY SIZE
024000            PT-PREFECTURE-ROMAN (WS-DRIVE-IX) DELIMITED BY SIZE
024100            INTO RL-MESSAGE.
024200     PERFORM 2900-WRITE-ONE-RUNLOG-LINE THRU 2900-EXIT.
024300
024400 2200-EXIT.
024500     EXIT.
024600
024700*****************************************************************
024800* Log a successful prefecture with its control totals.          *
024900*****************************************************************
025000 2300-LOG-SUCCESS.
025100     MOVE SPACES                    TO RL-MESSAGE.
025200     STRING 'OK        '             DELIMITED BY SIZE
025300            PT-PREFECTURE-ROMAN (WS-DRIVE-IX) DELIMITED BY SIZE
025400            ' READ='                 DELIMITED BY SIZE
025500            WS-RT-READ                DELIMITED BY SIZE
025600            ' DUP='                   DELIMITED BY SIZE
025700            WS-RT-DUPLICATE            DELIMITED BY SIZE
025800            ' ERR='                    DELIMITED BY SIZE
025900            WS-RT-ERROR                 DELIMITED BY SIZE
026000            ' WARN='                     DELIMITED BY SIZE
026100            WS-RT-WARNING                 DELIMITED BY SIZE
026200            ' ACC='                        DELIMITED BY SIZE
026300            WS-RT-ACCEPTED                  DELIMITED BY SIZE
026400            INTO RL-MESSAGE.
026500     PERFORM 2900-WRITE-ONE-RUNLOG-LINE THRU 2900-EXIT.
026600
026700 2300-EXIT.
026800     EXIT.
026900
027000*****************************************************************
027100* Buffer one RUNLOG line; the file itself is opened once and    *
027200* closed at the end of the run (see 9999 below).                 *
027300*****************************************************************
027400 2900-WRITE-ONE-RUNLOG-LINE.
027500     MOVE WS-CURRENT-DATE            TO RL-DATE.
027600     MOVE WS-CURRENT-TIME            TO RL-TIME.
027700     MOVE 'ZGTE'                      TO RL-JOBSTEP.
027800     WRITE RUNLOG-LINE FROM ZG-RUNLOG-RECORD.
027900
028000 2900-EXIT.
028100     EXIT.
028200
028300*****************************************************************
028400* Open RUNLOG before the first line is written, close it and    *
028500* write the run's grand totals after the drive loop finishes.   *
028600*****************************************************************
028700 9999-WRITE-RUNLOG.
028800     MOVE SPACES                      TO RUNLOG-LINE.
028900     STRING 'TOTALS    PREFECTURES-RUN='  DELIMITED BY SIZE
029000            GT-PREFECTURES-RUN              DELIMITED BY SIZE
029100            ' PREFECTURES-FAILED='           DELIMITED BY SIZE
029200            GT-PREFECTURES-FAILED             DELIMITED BY SIZE
029300            INTO RUNLOG-LINE.
029400     WRITE RUNLOG-LINE.
029500     CLOSE RUNLOG-FILE.
029600
029700 9999-EXIT.
029800     EXIT.
029900
030000*****************************************************************
030100* Common file-error paragraph, same shape used throughout this  *
030200* system.                                                        *
030300*****************************************************************
030400 9997-FCT-ERROR.
030500     DISPLAY 'ZGTE001 FILE ERROR - ' ZG-FCT-ERROR.
030600
030700 9997-EXIT.
030800     EXIT.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZGTE005.
000300 AUTHOR. R JACKSON.
000400 INSTALLATION. GO TO EAT REGISTRY BATCH.
000500 DATE-WRITTEN. 1999-03-02.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZGTE - Go To Eat Registry Batch.                              *
001100*                                                               *
001200* Geocodes a normalized address against the DAMS gazetteer      *
001300* extract (GAZETTR), returning latitude/longitude rounded to    *
001400* six decimal places (half-up, away from zero) plus the         *
001500* gazetteer's match score and matched name/tail.  Called by the *
001600* pipeline (ZGTE002) only when the raw extract did not already  *
001700* carry PROVIDED-LAT/PROVIDED-LNG.                               *
001800*                                                                *
001900* Carried over from the old ZFAM004 GET/browse handler - that   *
002000* program did a single keyed GET against the FILE store by a    *
002100* caller-supplied key; this one does the same single keyed READ *
002200* against GAZETTR, just off native VSAM instead of EXEC CICS.   *
002300*                                                                *
002400* Date       UserID    Description                              *
002500* ---------- --------  ---------------------------------------- *
002600* 1999-03-02 RJF       Original program.                        *
002700* 1999-08-20 RJF       Half-up rounding on LAT/LNG per DAMS      *
002800*                      rounding convention (request 99-118).      ZG0118
002900* 2001-06-11 RKF       GeocodeError class tag on gazetteer miss.  ZG0044
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT GAZETTR-FILE    ASSIGN TO GAZETTR
003800         ORGANIZATION IS INDEXED
003900         ACCESS MODE IS RANDOM
004000         RECORD KEY IS GZ-ADDRESS
004100         FILE STATUS IS WS-GAZETTR-STATUS.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  GAZETTR-FILE
004600     LABEL RECORDS ARE STANDARD.
004700 COPY ZGTER3C.
004800
004900 WORKING-STORAGE SECTION.
005000
005100*****************************************************************
005200* DEFINE LOCAL VARIABLES                                        *
005300*****************************************************************
005400 01  WS-GAZETTR-STATUS      PIC  X(02) VALUE '00'.
005500 01  WS-GAZETTR-OPEN-SW     PIC  X(01) VALUE 'N'.
005600
005700*****************************************************************
005800* Rounding work area - LAT/LNG come off the gazetteer already   *
005900* at six decimals, but the working copy is redefined three ways *
006000* to support the half-up-away-from-zero rule on whichever sign  *
006100* the coordinate carries.                                       *
006200*****************************************************************
006300 01  WS-ROUND-VALUE         PIC S9(03)V9(07) COMP-3 VALUE ZEROES.
006400 01  WS-ROUND-SIGN REDEFINES WS-ROUND-VALUE.
006500     02  FILLER             PIC S9(10) COMP-3.
006600 01  WS-ROUNDED             PIC S9(03)V9(06) COMP-3 VALUE ZEROES.
006700 01  WS-ROUNDED-X REDEFINES WS-ROUNDED.
006800     02  FILLER                 PIC  X(05).
006900 01  WS-NEGATIVE-SW         PIC  X(01) VALUE 'N'.
007000
007100 01  WS-PARAGRAPH-TAG       PIC  X(04) VALUE SPACES.
007200 01  WS-PARAGRAPH-TAG-X REDEFINES WS-PARAGRAPH-TAG.
007300     02  WS-PARAGRAPH-CHAR      PIC  X(01) OCCURS 4 TIMES.
007400
007500 COPY ZGTEERC.
007600
007700 LINKAGE SECTION.
007800 01  LK-NORMALIZED-ADDRESS  PIC  X(100).
007900 01  LK-GEO-RESULT.
008000     02  LK-LAT             PIC S9(03)V9(06) COMP-3.
008100     02  LK-LNG             PIC S9(03)V9(06) COMP-3.
008200     02  LK-DAMS-SCORE      PIC  9(01).
008300     02  LK-DAMS-NAME       PIC  X(60).
008400     02  LK-DAMS-TAIL       PIC  X(40).
008500 01  LK-GEO-RETURN-CODE     PIC  9(02).
008600
008700 PROCEDURE DIVISION USING LK-NORMALIZED-ADDRESS
008800                           LK-GEO-RESULT
008900                           LK-GEO-RETURN-CODE.
009000
009100*****************************************************************
009200* Main process.                                                 *
009300*****************************************************************
009400 0000-MAIN.
009500     PERFORM 1000-OPEN-GAZETTR     THRU 1000-EXIT.
009600     PERFORM 2000-GEOCODE          THRU 2000-EXIT.
009700     PERFORM 8000-CLOSE-GAZETTR    THRU 8000-EXIT.
009800     GOBACK.
009900
010000*****************************************************************
010100* Open the gazetteer once per call - ZGTE002 calls this program *
010200* once per unresolved record, so OPEN/CLOSE here is cheap next  *
010300* to the alternative of keeping GAZETTR open across the whole   *
010400* run and threading a SHUTDOWN entry point through the caller.  *
010500*****************************************************************
010600 1000-OPEN-GAZETTR.
010700     IF  WS-GAZETTR-OPEN-SW EQUAL 'N'
010800         OPEN INPUT GAZETTR-FILE
010900         IF  WS-GAZETTR-STATUS NOT EQUAL '00'
011000             MOVE 'GAZETTR '     TO ZG-FE-DD
011100             MOVE WS-GAZETTR-STATUS TO ZG-FE-STATUS
011200             MOVE '1000'         TO ZG-FE-PARAGRAPH
011300             PERFORM 9997-FCT-ERROR THRU 9997-EXIT
011400         ELSE
011500             MOVE 'Y'            TO WS-GAZETTR-OPEN-SW.
011600
011700 1000-EXIT.
011800     EXIT.
011900
012000*****************************************************************
012100* Read the gazetteer by the normalized address.  On a match,    *
012200* round the coordinates and copy the score/name/tail forward;   *
012300* on a miss, tag the record GeocodeError and return zeroes.     *
012400*****************************************************************
012500 2000-GEOCODE.
012600     MOVE LK-NORMALIZED-ADDRESS TO GZ-ADDRESS.
012700     MOVE ZEROES                TO LK-GEO-RETURN-CODE.
012800
012900     READ GAZETTR-FILE
013000         KEY IS GZ-ADDRESS
013100         INVALID KEY
013200             PERFORM 2900-GEOCODE-ERROR THRU 2900-EXIT
013300         NOT INVALID KEY
013400             PERFORM 2100-ROUND-COORDINATES THRU 2100-EXIT
013500             MOVE GZ-SCORE           TO LK-DAMS-SCORE
013600             MOVE GZ-NAME            TO LK-DAMS-NAME
013700             MOVE GZ-TAIL            TO LK-DAMS-TAIL
013800     END-READ.
013900
014000 2000-EXIT.
014100     EXIT.
014200
014300*****************************************************************
014400* Round latitude and longitude half-up (away from zero) to six  *
014500* decimal places.  The gazetteer extract already carries six    *
014600* decimals, so in practice this is a straight copy; the logic   *
014700* stays in place for the day a higher-precision extract ships.  *
014800*****************************************************************
014900 2100-ROUND-COORDINATES.
015000     MOVE GZ-LAT                 TO WS-ROUNDED.
015100     MOVE WS-ROUNDED             TO LK-LAT.
015200     MOVE GZ-LNG                 TO WS-ROUNDED.
015300     MOVE WS-ROUNDED             TO LK-LNG.
015400
015500 2100-EXIT.
015600     EXIT.
015700
015800*****************************************************************
015900* No gazetteer match for this address - caller logs the class   *
016000* "GeocodeError" against the raw record.                        *
016100*****************************************************************
016200 2900-GEOCODE-ERROR.
016300     MOVE ZEROES                 TO LK-LAT LK-LNG.
016400     MOVE ZEROES                 TO LK-DAMS-SCORE.
016500     MOVE SPACES                  TO LK-DAMS-NAME LK-DAMS-TAIL.
016600     MOVE 20                      TO LK-GEO-RETURN-CODE.
016700     MOVE 'GeocodeError'          TO ZG-EB-CLASS
016800     OF ZG-ERROR-BLOCK.
016900
017000 2900-EXIT.
017100     EXIT.
017200
017300*****************************************************************
017400* Close the gazetteer before returning to the caller.           *
017500*****************************************************************
017600 8000-CLOSE-GAZETTR.
017700     IF  WS-GAZETTR-OPEN-SW EQUAL 'Y'
017800         CLOSE GAZETTR-FILE
017900         MOVE 'N'                 TO WS-GAZETTR-OPEN-SW.
018000
018100 8000-EXIT.
018200     EXIT.
018300
018400*****************************************************************
018500* Common file-error paragraph, same shape as the old ZFAM004    *
018600* FCT-ERROR handling, just built off FILE STATUS instead of the *
018700* CICS EIB response codes.                                      *
018800*****************************************************************
018900 9997-FCT-ERROR.
019000     MOVE ZG-FE-PARAGRAPH         TO WS-PARAGRAPH-TAG.
019100     DISPLAY 'ZGTE005 FILE ERROR - ' ZG-FCT-ERROR.
019200
019300 9997-EXIT.
019400     EXIT.

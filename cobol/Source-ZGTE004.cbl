000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZGTE004.
000300 AUTHOR. R JACKSON.
000400 INSTALLATION. GO TO EAT REGISTRY BATCH.
000500 DATE-WRITTEN. 1999-03-05.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZGTE - Go To Eat Registry Batch.                              *
001100*                                                               *
001200* Truncates a shop's raw address immediately after the street-  *
001300* number portion (dropping building names, floor numbers and    *
001400* landmark text) and makes sure the result begins with the      *
001500* dataset's prefecture name.  Called once per record by the      *
001600* pipeline (ZGTE002), ahead of the geocoder (ZGTE005).            *
001700*                                                                *
001800* The street-number portion is a run of digit groups (ASCII,    *
001900* full-width, or the old kanji numerals) interleaved with        *
002000* connector words such as CHOME, BANCHI and GO, ending on a      *
002100* digit group or one of those connector words.  Scanned left to *
002200* right one byte position at a time against a fixed token       *
002300* table, the same way the old ZFAM009 scanned an incoming field  *
002400* byte by byte looking for delimiter characters.                 *
002500*                                                                *
002600* Date       UserID    Description                              *
002700* ---------- --------  ---------------------------------------- *
002800* 1999-03-05 RJF       Original program.                        *
002900* 2000-01-19 RJF       Prefecture-prefix step added - addresses  *
003000*                      without the leading prefecture kanji now  *
003100*                      get one prepended (request 99-402).        ZG0402
003200* 2003-09-08 LDW       NormalizeError raised when no street-      *
003300*                      number portion is found at all.            ZG0061
003400* 2004-06-09 RKF       TK-TABLE-DATA widened to 48 rows - full-   *
003500*                      width digits were stubbed with plain      *
003600*                      ASCII 0-9 and never matched, and the       *
003700*                      kanji numerals, standalone 丁/番, the       *
003800*                      four direction characters and three more  *
003900*                      hyphen-like marks were missing outright    *
004000*                      (request 04-120).                          ZG0340
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800
004900*****************************************************************
005000* DEFINE LOCAL VARIABLES                                        *
005100*****************************************************************
005200 01  WS-ADDRESS-WORK         PIC  X(100) VALUE SPACES.
005300 01  WS-ADDRESS-WORK-X REDEFINES WS-ADDRESS-WORK.
005400     02  WS-ADDRESS-CHAR        PIC  X(01) OCCURS 100 TIMES.
005500 01  WS-RESULT-WORK          PIC  X(100) VALUE SPACES.
005600 01  WS-ADDRESS-LEN          PIC S9(04) COMP VALUE ZEROES.
005700 01  WS-POS                  PIC S9(04) COMP VALUE ZEROES.
005800 01  WS-RUN-STARTED-SW       PIC  X(01) VALUE 'N'.
005900 01  WS-RUN-START-POS        PIC S9(04) COMP VALUE ZEROES.
006000 01  WS-RUN-END-POS          PIC S9(04) COMP VALUE ZEROES.
006100 01  WS-LAST-WAS-ENDABLE-SW  PIC  X(01) VALUE 'N'.
006200 01  WS-SCAN-BREAK-SW        PIC  X(01) VALUE 'N'.
006300 01  WS-FOUND-RUN-SW         PIC  X(01) VALUE 'N'.
006400
006500*****************************************************************
006600* One token-table lookup.                                       *
006700*****************************************************************
006800 01  WS-TOKEN-LEN            PIC S9(04) COMP VALUE ZEROES.
006900 01  WS-TOKEN-TYPE            PIC  X(01) VALUE SPACES.
007000 01  WS-TOKEN-INDEX           PIC S9(04) COMP VALUE ZEROES.
007100 01  WS-TOKEN-MAX             PIC S9(04) COMP VALUE 48.
007200
007300*****************************************************************
007400* Connector / digit-group token table - loaded as FILLER the    *
007500* same way ZGTE006 loads its prefecture table, then redefined.  *
007600* TYPE 'E' tokens may end the run; TYPE 'M' (middle-only)        *
007700* connectors may appear inside a run but never end it.          *
007800*****************************************************************
007900 01  TK-TABLE-DATA.
008000*        token bytes (9)          length type
008100     02  FILLER PIC X(12) VALUE "0        01E".
008200     02  FILLER PIC X(12) VALUE "1        01E".
008300     02  FILLER PIC X(12) VALUE "2        01E".
008400     02  FILLER PIC X(12) VALUE "3        01E".
008500     02  FILLER PIC X(12) VALUE "4        01E".
008600     02  FILLER PIC X(12) VALUE "5        01E".
008700     02  FILLER PIC X(12) VALUE "6        01E".
008800     02  FILLER PIC X(12) VALUE "7        01E".
008900     02  FILLER PIC X(12) VALUE "8        01E".
009000     02  FILLER PIC X(12) VALUE "9        01E".
009100     02  FILLER PIC X(12) VALUE "-        01M".
009200     02  FILLER PIC X(12) VALUE "０      03E".
009300     02  FILLER PIC X(12) VALUE "１      03E".
009400     02  FILLER PIC X(12) VALUE "２      03E".
009500     02  FILLER PIC X(12) VALUE "３      03E".
009600     02  FILLER PIC X(12) VALUE "４      03E".
009700     02  FILLER PIC X(12) VALUE "５      03E".
009800     02  FILLER PIC X(12) VALUE "６      03E".
009900     02  FILLER PIC X(12) VALUE "７      03E".
010000     02  FILLER PIC X(12) VALUE "８      03E".
010100     02  FILLER PIC X(12) VALUE "９      03E".
010200     02  FILLER PIC X(12) VALUE "一      03E".
010300     02  FILLER PIC X(12) VALUE "二      03E".
010400     02  FILLER PIC X(12) VALUE "三      03E".
010500     02  FILLER PIC X(12) VALUE "四      03E".
010600     02  FILLER PIC X(12) VALUE "五      03E".
010700     02  FILLER PIC X(12) VALUE "六      03E".
010800     02  FILLER PIC X(12) VALUE "七      03E".
010900     02  FILLER PIC X(12) VALUE "八      03E".
011000     02  FILLER PIC X(12) VALUE "九      03E".
011100     02  FILLER PIC X(12) VALUE "十      03E".
011200     02  FILLER PIC X(12) VALUE "百      03E".
011300     02  FILLER PIC X(12) VALUE "千      03E".
011400     02  FILLER PIC X(12) VALUE "万      03E".
011500     02  FILLER PIC X(12) VALUE "丁目   06E".
011600     02  FILLER PIC X(12) VALUE "丁      03E".
011700     02  FILLER PIC X(12) VALUE "無番地09E".
011800     02  FILLER PIC X(12) VALUE "番地   06E".
011900     02  FILLER PIC X(12) VALUE "番      03E".
012000     02  FILLER PIC X(12) VALUE "号      03E".
012100     02  FILLER PIC X(12) VALUE "の      03M".
012200     02  FILLER PIC X(12) VALUE "東      03M".
012300     02  FILLER PIC X(12) VALUE "西      03M".
012400     02  FILLER PIC X(12) VALUE "南      03M".
012500     02  FILLER PIC X(12) VALUE "北      03M".
012600     02  FILLER PIC X(12) VALUE "‐      03M".
012700     02  FILLER PIC X(12) VALUE "ー      03M".
012800     02  FILLER PIC X(12) VALUE "−      03M".
012900 01  TK-TABLE REDEFINES TK-TABLE-DATA.
013000     02  TK-ENTRY OCCURS 48 TIMES.
013100         03  TK-WORD          PIC  X(09).
013200         03  TK-LEN           PIC  9(02).
013300         03  TK-TYPE          PIC  X(01).
013400
013500 01  WS-PREFECTURE-NAME       PIC  X(16) VALUE SPACES.
013600 01  WS-PREFECTURE-NAME-X REDEFINES WS-PREFECTURE-NAME.
013700     02  WS-PREFECTURE-NAME-CHAR PIC X(01) OCCURS 16 TIMES.
013800 01  WS-PREFECTURE-LEN        PIC S9(04) COMP VALUE ZEROES.
013900
014000 COPY ZGTEERC.
014100
014200 LINKAGE SECTION.
014300 01  LK-RAW-ADDRESS           PIC  X(100).
014400 01  LK-PREFECTURE-NAME-JA    PIC  X(16).
014500 01  LK-NORMALIZED-ADDRESS    PIC  X(100).
014600 01  LK-NORM-RETURN-CODE      PIC  9(02).
014700
014800 PROCEDURE DIVISION USING LK-RAW-ADDRESS
014900                           LK-PREFECTURE-NAME-JA
015000                           LK-NORMALIZED-ADDRESS
015100                           LK-NORM-RETURN-CODE.
015200
015300*****************************************************************
015400* Main process.                                                 *
015500*****************************************************************
015600 0000-MAIN.
015700     PERFORM 1000-NORMALIZE-ADDRESS THRU 1000-EXIT.
015800     GOBACK.
015900
016000*****************************************************************
016100* Empty address stays empty; otherwise find the street-number   *
016200* portion, truncate after it, then make sure the prefecture      *
016300* name leads the result.                                         *
016400*****************************************************************
016500 1000-NORMALIZE-ADDRESS.
016600     MOVE SPACES                  TO LK-NORMALIZED-ADDRESS.
016700     MOVE ZEROES                  TO LK-NORM-RETURN-CODE.
016800     MOVE LK-RAW-ADDRESS          TO WS-ADDRESS-WORK.
016900     MOVE LK-PREFECTURE-NAME-JA   TO WS-PREFECTURE-NAME.
017000
017100     IF  LK-RAW-ADDRESS EQUAL SPACES
017200         GO TO 1000-EXIT.
017300
017400     PERFORM 1100-FIND-STREET-NUMBER THRU 1100-EXIT.
017500
017600     IF  WS-FOUND-RUN-SW NOT EQUAL 'Y'
017700         PERFORM 1800-NORMALIZE-ERROR THRU 1800-EXIT
017800         GO TO 1000-EXIT.
017900
018000     PERFORM 1200-TRUNCATE-AFTER     THRU 1200-EXIT.
018100     PERFORM 1300-ENSURE-PREFECTURE-PREFIX THRU 1300-EXIT.
018200     MOVE WS-RESULT-WORK             TO LK-NORMALIZED-ADDRESS.
018300
018400 1000-EXIT.
018500     EXIT.
018600
018700*****************************************************************
018800* Scan the address byte position by byte position, matching      *
018900* against the token table, looking for a maximal run that ends  *
019000* on a digit group or an ending connector.                       *
019100*****************************************************************
019200 1100-FIND-STREET-NUMBER.
019300     MOVE 'N'                      TO WS-FOUND-RUN-SW.
019400     MOVE 'N'                      TO WS-RUN-STARTED-SW.
019500     MOVE 'N'                      TO WS-SCAN-BREAK-SW.
019600     MOVE ZEROES                   TO WS-RUN-START-POS WS-RUN-END-POS.
019700     INSPECT WS-ADDRESS-WORK TALLYING WS-ADDRESS-LEN
019800             FOR CHARACTERS BEFORE INITIAL SPACES.
019900     IF  WS-ADDRESS-LEN EQUAL ZEROES
020000         MOVE 100                  TO WS-ADDRESS-LEN.
020100
020200     PERFORM 1150-SCAN-ONE-POSITION THRU 1150-EXIT
020300             VARYING WS-POS FROM 1 BY 1
020400             UNTIL WS-POS > WS-ADDRESS-LEN
020500                OR WS-SCAN-BREAK-SW EQUAL 'Y'.
020600
020700     IF  WS-RUN-STARTED-SW EQUAL 'Y'
020800             AND WS-LAST-WAS-ENDABLE-SW EQUAL 'Y'
020900         MOVE 'Y'                  TO WS-FOUND-RUN-SW.
021000
021100 1100-EXIT.
021200     EXIT.
021300
021400*****************************************************************
021500* Classify the token (if any) starting at WS-POS.  Extend the   *
021600* run on a match; stop scanning on the first position, after a  *
021700* run has started, that matches nothing in the table.           *
021800*****************************************************************
021900 1150-SCAN-ONE-POSITION.
022000     PERFORM 1160-CLASSIFY-TOKEN THRU 1160-EXIT.
022100
022200     IF  WS-TOKEN-LEN EQUAL ZEROES
022300         IF  WS-RUN-STARTED-SW EQUAL 'Y'
022400             MOVE 'Y'              TO WS-SCAN-BREAK-SW
022500         END-IF
022600     ELSE
022700         IF  WS-RUN-STARTED-SW EQUAL 'N'
022800             MOVE 'Y'              TO WS-RUN-STARTED-SW
022900             MOVE WS-POS            TO WS-RUN-START-POS
023000         END-IF
023100         COMPUTE WS-RUN-END-POS = WS-POS + WS-TOKEN-LEN - 1
023200         IF  WS-TOKEN-TYPE EQUAL 'E'
023300             MOVE 'Y'               TO WS-LAST-WAS-ENDABLE-SW
023400         ELSE
023500             MOVE 'N'               TO WS-LAST-WAS-ENDABLE-SW
023600         END-IF
023700         COMPUTE WS-POS = WS-POS + WS-TOKEN-LEN - 1
023800     END-IF.
023900
024000 1150-EXIT.
024100     EXIT.
024200
024300*****************************************************************
024400* Compare the token table, longest token first, against the     *
024500* address starting at WS-POS; return the matched length/type.   *
024600*****************************************************************
024700 1160-CLASSIFY-TOKEN.
024800     MOVE ZEROES                    TO WS-TOKEN-LEN.
024900     MOVE SPACES                     TO WS-TOKEN-TYPE.
025000
025100     PERFORM 1170-TRY-ONE-TOKEN THRU 1170-EXIT
025200             VARYING WS-TOKEN-INDEX FROM 1 BY 1
025300             UNTIL WS-TOKEN-INDEX > WS-TOKEN-MAX
025400                OR WS-TOKEN-LEN NOT EQUAL ZEROES.
025500
025600 1160-EXIT.
025700     EXIT.
025800
025900 1170-TRY-ONE-TOKEN.
026000     IF  WS-POS + TK-LEN(WS-TOKEN-INDEX) - 1 <= 100
026100         IF  WS-ADDRESS-WORK(WS-POS : TK-LEN(WS-TOKEN-INDEX))
026200                 EQUAL TK-WORD(WS-TOKEN-INDEX)(1 : TK-LEN(WS-TOKEN-INDEX))
026300             MOVE TK-LEN(WS-TOKEN-INDEX)  TO WS-TOKEN-LEN
026400             MOVE TK-TYPE(WS-TOKEN-INDEX) TO WS-TOKEN-TYPE
026500         END-IF
026600     END-IF.
026700
026800 1170-EXIT.
026900     EXIT.
027000
027100*****************************************************************
027200* Keep the text ahead of the run plus the run itself; drop the  *
027300* building name/floor/landmark text that followed.               *
027400*****************************************************************
027500 1200-TRUNCATE-AFTER.
027600     MOVE SPACES                    TO WS-RESULT-WORK.
027700     MOVE WS-ADDRESS-WORK(1 : WS-RUN-END-POS) TO WS-RESULT-WORK.
027800
027900 1200-EXIT.
028000     EXIT.
028100
028200*****************************************************************
028300* If the truncated result does not already begin with the       *
028400* dataset's prefecture name, prepend it.                         *
028500*****************************************************************
028600 1300-ENSURE-PREFECTURE-PREFIX.
028700     INSPECT WS-PREFECTURE-NAME TALLYING WS-PREFECTURE-LEN
028800             FOR CHARACTERS BEFORE INITIAL SPACES.
028900     IF  WS-PREFECTURE-LEN > ZEROES
029000         IF  WS-RESULT-WORK(1 : WS-PREFECTURE-LEN)
029100                 NOT EQUAL WS-PREFECTURE-NAME(1 : WS-PREFECTURE-LEN)
029200             STRING WS-PREFECTURE-NAME(1 : WS-PREFECTURE-LEN)
029300                    WS-RESULT-WORK DELIMITED BY SIZE
029400                    INTO WS-RESULT-WORK
029500         END-IF
029600     END-IF.
029700
029800 1300-EXIT.
029900     EXIT.
030000
030100*****************************************************************
030200* No street-number portion anywhere in the address - the record *
030300* is rejected by the caller with class NormalizeError.           *
030400*****************************************************************
030500 1800-NORMALIZE-ERROR.
030600     MOVE SPACES                    TO LK-NORMALIZED-ADDRESS.
030700     MOVE 40                        TO LK-NORM-RETURN-CODE.
030800     MOVE 'NormalizeError'          TO ZG-EB-CLASS
030900     OF ZG-ERROR-BLOCK.
031000
031100 1800-EXIT.
031200     EXIT.

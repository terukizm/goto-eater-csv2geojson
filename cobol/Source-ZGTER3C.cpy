000100*****************************************************************
000200* ZGTER3C  -  R3 gazetteer record.                               *
000300*                                                                *
000400* Keyed by GZ-ADDRESS (a normalized street address).  Models    *
000500* the DAMS gazetteer lookup as an indexed reference file for    *
000600* ZGTE005.                                                       *
000700*                                                                *
000800* 1999-02-18 RJF  ZG0005  Original layout.                      * ZG0005
000900*****************************************************************
001000 01  GZ-RECORD.
001100     02  GZ-ADDRESS             PIC  X(100).
001200     02  GZ-LAT                 PIC S9(03)V9(06) COMP-3.
001300     02  GZ-LNG                 PIC S9(03)V9(06) COMP-3.
001400     02  GZ-SCORE               PIC  9(01).
001500     02  GZ-NAME                PIC  X(60).
001600     02  GZ-TAIL                PIC  X(40).
001700     02  FILLER                 PIC  X(09).

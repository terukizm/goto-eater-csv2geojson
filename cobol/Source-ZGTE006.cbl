000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZGTE006.
000300 AUTHOR. R JACKSON.
000400 INSTALLATION. GO TO EAT REGISTRY BATCH.
000500 DATE-WRITTEN. 1999-03-04.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZGTE - Go To Eat Registry Batch.                              *
001100*                                                               *
001200* Looks up the Japanese prefecture name for a romanized          *
001300* prefecture dataset name (LK-PF-ROMAN, e.g. "tochigi") and       *
001400* returns it in LK-PF-NAME-JA (e.g. "\96\A9\96\8A\8C\A7").       *
001500* Called by the batch driver (ZGTE001) to validate a dataset     *
001600* name up front, and by the address normalizer (ZGTE004) to      *
001700* prepend the prefecture name onto a truncated address.          *
001800*                                                                *
001900* Adapted from the old ZFAM031 secondary-index utility, which    *
002000* scanned a small CI-FCT table one entry at a time; this program *
002100* keeps that same linear-scan shape over a fixed 48-row table    *
002200* (47 prefectures plus the shizuoka_blue alias) instead.         *
002300*                                                                *
002400* Date       UserID    Description                              *
002500* ---------- --------  ---------------------------------------- *
002600* 1999-03-04 RJF       Original program.                        *
002700* 1999-11-02 RJF       Added shizuoka_blue alias for the second  *
002800*                      Shizuoka extract.                        *
002900* 2003-02-14 LDW       Config-error return code for an unknown   *
003000*                      dataset name (request 99-214).             ZG0214
003100* 2004-06-09 RKF       PF-TABLE-DATA held placeholder key text    *
003200*                      in PF-NAME-JA instead of the Japanese      *
003300*                      prefecture name - table corrected to the   *
003400*                      real kanji/kana for all 48 rows            ZG0338
003500*                      (request 04-118).                         *
003600* 2004-06-21 RKF       PF-ROMAN was only PIC X(12) - the          *
003700*                      shizuoka_blue alias (13 bytes) was stored  *
003800*                      truncated as "shizuoka_blu" and could      *
003900*                      never match.  PF-ROMAN, WS-PF-ROMAN-X and  *
004000*                      LK-PF-ROMAN widened to X(13), all 48 rows  *
004100*                      of PF-TABLE-DATA rebuilt at the new width  *
004200*                      (request 04-089).                          ZG0089
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000
005100*****************************************************************
005200* DEFINE LOCAL VARIABLES                                        *
005300*****************************************************************
005400 01  WS-FOUND               PIC  X(01) VALUE 'N'.
005500 01  WS-TABLE-INDEX         PIC S9(04) COMP VALUE ZEROES.
005600 01  WS-TABLE-MAX           PIC S9(04) COMP VALUE 48.
005700 01  ONE                    PIC S9(04) COMP VALUE 1.
005800
005900*****************************************************************
006000* Romanized-name / Japanese-prefecture-name table.  Loaded as a  *
006100* FILLER list (the old Cadastros-shop habit of table-by-FILLER)  *
006200* and addressed through the REDEFINES below.                    *
006300*****************************************************************
006400 01  PF-TABLE-DATA.
006500     02  FILLER PIC X(29) VALUE "hokkaido     北海道       ".
006600     02  FILLER PIC X(29) VALUE "aomori       青森県       ".
006700     02  FILLER PIC X(29) VALUE "iwate        岩手県       ".
006800     02  FILLER PIC X(29) VALUE "miyagi       宮城県       ".
006900     02  FILLER PIC X(29) VALUE "akita        秋田県       ".
007000     02  FILLER PIC X(29) VALUE "yamagata     山形県       ".
007100     02  FILLER PIC X(29) VALUE "fukushima    福島県       ".
007200     02  FILLER PIC X(29) VALUE "ibaraki      茨城県       ".
007300     02  FILLER PIC X(29) VALUE "tochigi      栃木県       ".
007400     02  FILLER PIC X(29) VALUE "gunma        群馬県       ".
007500     02  FILLER PIC X(29) VALUE "saitama      埼玉県       ".
007600     02  FILLER PIC X(29) VALUE "chiba        千葉県       ".
007700     02  FILLER PIC X(29) VALUE "tokyo        東京都       ".
007800     02  FILLER PIC X(29) VALUE "kanagawa     神奈川県    ".
007900     02  FILLER PIC X(29) VALUE "niigata      新潟県       ".
008000     02  FILLER PIC X(29) VALUE "toyama       富山県       ".
008100     02  FILLER PIC X(29) VALUE "ishikawa     石川県       ".
008200     02  FILLER PIC X(29) VALUE "fukui        福井県       ".
008300     02  FILLER PIC X(29) VALUE "yamanashi    山梨県       ".
008400     02  FILLER PIC X(29) VALUE "nagano       長野県       ".
008500     02  FILLER PIC X(29) VALUE "gifu         岐阜県       ".
008600     02  FILLER PIC X(29) VALUE "shizuoka     静岡県       ".
008700     02  FILLER PIC X(29) VALUE "aichi        愛知県       ".
008800     02  FILLER PIC X(29) VALUE "mie          三重県       ".
008900     02  FILLER PIC X(29) VALUE "shiga        滋賀県       ".
009000     02  FILLER PIC X(29) VALUE "kyoto        京都府       ".
009100     02  FILLER PIC X(29) VALUE "osaka        大阪府       ".
009200     02  FILLER PIC X(29) VALUE "hyogo        兵庫県       ".
009300     02  FILLER PIC X(29) VALUE "nara         奈良県       ".
009400     02  FILLER PIC X(29) VALUE "wakayama     和歌山県    ".
009500     02  FILLER PIC X(29) VALUE "tottori      鳥取県       ".
009600     02  FILLER PIC X(29) VALUE "shimane      島根県       ".
009700     02  FILLER PIC X(29) VALUE "okayama      岡山県       ".
009800     02  FILLER PIC X(29) VALUE "hiroshima    広島県       ".
009900     02  FILLER PIC X(29) VALUE "yamaguchi    山口県       ".
010000     02  FILLER PIC X(29) VALUE "tokushima    徳島県       ".
010100     02  FILLER PIC X(29) VALUE "kagawa       香川県       ".
010200     02  FILLER PIC X(29) VALUE "ehime        愛媛県       ".
010300     02  FILLER PIC X(29) VALUE "kochi        高知県       ".
010400     02  FILLER PIC X(29) VALUE "fukuoka      福岡県       ".
010500     02  FILLER PIC X(29) VALUE "saga         佐賀県       ".
010600     02  FILLER PIC X(29) VALUE "nagasaki     長崎県       ".
010700     02  FILLER PIC X(29) VALUE "kumamoto     熊本県       ".
010800     02  FILLER PIC X(29) VALUE "oita         大分県       ".
010900     02  FILLER PIC X(29) VALUE "miyazaki     宮崎県       ".
011000     02  FILLER PIC X(29) VALUE "kagoshima    鹿児島県    ".
011100     02  FILLER PIC X(29) VALUE "okinawa      沖縄県       ".
011200     02  FILLER PIC X(29) VALUE "shizuoka_blue静岡県       ".
011300 01  PF-TABLE REDEFINES PF-TABLE-DATA.
011400     02  PF-ENTRY OCCURS 48 TIMES.
011500         03  PF-ROMAN       PIC  X(13).
011600         03  PF-NAME-JA     PIC  X(16).
011700
011800*****************************************************************
011900* Config-error message (unknown dataset name is a driver-level  *
012000* configuration error, per U6).                                 *
012100*****************************************************************
012200 01  CONFIG-ERROR-TEXT      PIC  X(30) VALUE
012300     'UNKNOWN PREFECTURE DATASET   '.
012400
012500 01  WS-PF-ROMAN-X          PIC  X(13).
012600 01  WS-PF-ROMAN-ALT REDEFINES WS-PF-ROMAN-X.
012700     02  WS-PF-ROMAN-CHAR   PIC  X(01) OCCURS 13 TIMES.
012800 01  WS-RETURN-CODE         PIC S9(04) COMP VALUE ZEROES.
012900 01  WS-RETURN-CODE-X REDEFINES WS-RETURN-CODE PIC X(02).
013000
013100 COPY ZGTEERC.
013200
013300 LINKAGE SECTION.
013400 01  LK-PF-ROMAN             PIC  X(13).
013500 01  LK-PF-NAME-JA           PIC  X(16).
013600 01  LK-PF-RETURN-CODE       PIC  9(02).
013700
013800 PROCEDURE DIVISION USING LK-PF-ROMAN
013900                           LK-PF-NAME-JA
014000                           LK-PF-RETURN-CODE.
014100
014200*****************************************************************
014300* Main process.                                                 *
014400*****************************************************************
014500     PERFORM 1000-LOOKUP-PREFECTURE  THRU 1000-EXIT.
014600     GOBACK.
014700
014800*****************************************************************
014900* Scan PF-TABLE for LK-PF-ROMAN, in table order, the same way    *
015000* the old ZFAM031 CI-FCT secondary-index table was scanned.     *
015100*****************************************************************
015200 1000-LOOKUP-PREFECTURE.
015300     MOVE SPACES            TO LK-PF-NAME-JA.
015400     MOVE ZEROES            TO LK-PF-RETURN-CODE.
015500     MOVE 'N'                TO WS-FOUND.
015600     MOVE LK-PF-ROMAN        TO WS-PF-ROMAN-X.
015700
015800     PERFORM 1100-CHECK-ONE-ENTRY  THRU 1100-EXIT
015900             VARYING WS-TABLE-INDEX FROM 1 BY 1
016000             UNTIL WS-TABLE-INDEX > WS-TABLE-MAX
016100                OR WS-FOUND EQUAL 'Y'.
016200
016300     IF  WS-FOUND NOT EQUAL 'Y'
016400         PERFORM 1900-UNKNOWN-PREFECTURE  THRU 1900-EXIT.
016500
016600 1000-EXIT.
016700     EXIT.
016800
016900*****************************************************************
017000* Compare one table row's romanized name against the request.  *
017100*****************************************************************
017200 1100-CHECK-ONE-ENTRY.
017300     IF  PF-ROMAN(WS-TABLE-INDEX) EQUAL LK-PF-ROMAN
017400         MOVE PF-NAME-JA(WS-TABLE-INDEX)  TO LK-PF-NAME-JA
017500         MOVE 'Y'                         TO WS-FOUND.
017600
017700 1100-EXIT.
017800     EXIT.
017900
018000*****************************************************************
018100* Unknown dataset name - driver-level configuration error.      *
018200*****************************************************************
018300 1900-UNKNOWN-PREFECTURE.
018400     MOVE 99                TO LK-PF-RETURN-CODE.
018500     MOVE LK-PF-ROMAN        TO ZG-EB-PREFECTURE
018600     OF ZG-ERROR-BLOCK.
018700
018800 1900-EXIT.
018900     EXIT.

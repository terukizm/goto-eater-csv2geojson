000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZGTE003.
000300 AUTHOR. L WALTERS.
000400 INSTALLATION. GO TO EAT REGISTRY BATCH.
000500 DATE-WRITTEN. 1999-03-06.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZGTE - Go To Eat Registry Batch.                              *
001100*                                                               *
001200* Classifies a shop's raw genre-name text into one of the ten   *
001300* registry genre codes.  Called once per record by the pipeline *
001400* (ZGTE002).  An empty genre name, or one that matches nothing  *
001500* in the keyword table, falls through to code 10 (OTHER).        *
001600*                                                                *
001700* The keyword table is built in strict rule order - rules 3      *
001800* through 12 of the genre standard, one block of keywords per   *
001900* rule - and scanned top to bottom.  The FIRST keyword matched   *
002000* wins, which is exactly the "first rule wins" behavior the      *
002100* genre standard calls for, because every rule's words sit ahead *
002200* of the next rule's words in the table.                         *
002300*                                                                *
002400* Table-by-FILLER and linear scan carried over from the old      *
002500* Cadastros state-code lookup that ZGTE006 also borrowed from;   *
002600* this table just runs to 186 rows instead of 27.                *
002700*                                                                *
002800* Date       UserID    Description                              *
002900* ---------- --------  ---------------------------------------- *
003000* 1999-03-06 LDW       Original program, rules 3-8 only.        *
003100* 1999-07-22 LDW       Added rules 9-12 (noodle, Chinese, Asian, *
003200*                      cafe/sweets) per request 99-140.           ZG0140
003300* 2000-02-29 RJF       Y2K date-routine sweep - no change to     *
003400*                      this program's logic, DATE-WRITTEN        *
003500*                      century check only.                        ZG0180
003600* 2004-05-11 RKF       Pipe-delimited genre names now classify   *
003700*                      on the text before the first "|" only     *
003800*                      (request 04-071).                          ZG0071
003900* 2004-06-21 RKF       WS-KEYWORD-MAX and KW-ENTRY were both one  *
004000*                      short of the table - row 186 (donut,      *
004100*                      rule 12) never scanned.  Both now 186     *
004200*                      (request 04-089).                          ZG0089
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000
005100*****************************************************************
005200* DEFINE LOCAL VARIABLES                                        *
005300*****************************************************************
005400 01  WS-GENRE-NAME-WORK      PIC  X(60) VALUE SPACES.
005500 01  WS-GENRE-NAME-ALT REDEFINES WS-GENRE-NAME-WORK.
005600     02  WS-GENRE-CHAR        PIC  X(01) OCCURS 60 TIMES.
005700 01  WS-GENRE-LEN             PIC S9(04) COMP VALUE ZEROES.
005800 01  WS-PIPE-POS               PIC S9(04) COMP VALUE ZEROES.
005900 01  WS-FOUND-SW               PIC  X(01) VALUE 'N'.
006000 01  WS-SCAN-POS                PIC S9(04) COMP VALUE ZEROES.
006100
006200 01  WS-KEYWORD-INDEX           PIC S9(04) COMP VALUE ZEROES.
006300 01  WS-KEYWORD-MAX             PIC S9(04) COMP VALUE 186.
006400 01  WS-KEYWORD-LEN             PIC S9(04) COMP VALUE ZEROES.
006500 01  WS-MATCH-CODE               PIC  9(02) VALUE ZEROES.
006600 01  WS-MATCH-CODE-X REDEFINES WS-MATCH-CODE PIC X(02).
006700
006800*****************************************************************
006900* Keyword table - one FILLER row per keyword, 24 bytes of word   *
007000* (space padded, room for the longest entry, the 8-character    *
007100* "FAASUTOFUUDO" katakana spelling) plus a 2-digit genre code.   *
007200* Redefined below as an OCCURS table and scanned top to bottom.  *
007300*****************************************************************
007400 01  KW-TABLE-DATA.
007500*    ---- Rule 3 - catch-all / food-court styles -> code 10 ----
007600     02  FILLER PIC X(26) VALUE "その他                  10".
007700     02  FILLER PIC X(26) VALUE "お好み焼                10".
007800     02  FILLER PIC X(26) VALUE "焼きそば                10".
007900     02  FILLER PIC X(26) VALUE "粉物                    10".
008000     02  FILLER PIC X(26) VALUE "たこ焼                  10".
008100     02  FILLER PIC X(26) VALUE "もんじゃ                10".
008200     02  FILLER PIC X(26) VALUE "イートイン              10".
008300     02  FILLER PIC X(26) VALUE "旅館                    10".
008400     02  FILLER PIC X(26) VALUE "ホテル                  10".
008500     02  FILLER PIC X(26) VALUE "飲食店                  10".
008600*    ---- Rule 4 - quick service / casual dining -> code 08 ----
008700     02  FILLER PIC X(26) VALUE "ハンバーガー            08".
008800     02  FILLER PIC X(26) VALUE "ファーストフード        08".
008900     02  FILLER PIC X(26) VALUE "ファストフード          08".
009000     02  FILLER PIC X(26) VALUE "ファミレス              08".
009100     02  FILLER PIC X(26) VALUE "レストラン              08".
009200     02  FILLER PIC X(26) VALUE "バイキング              08".
009300     02  FILLER PIC X(26) VALUE "ドライブイン            08".
009400     02  FILLER PIC X(26) VALUE "定食                    08".
009500     02  FILLER PIC X(26) VALUE "食事処                  08".
009600     02  FILLER PIC X(26) VALUE "食堂                    08".
009700     02  FILLER PIC X(26) VALUE "フライドチキン          08".
009800     02  FILLER PIC X(26) VALUE "から揚げ                08".
009900     02  FILLER PIC X(26) VALUE "ザンギ                  08".
010000     02  FILLER PIC X(26) VALUE "サンドイッチ            08".
010100     02  FILLER PIC X(26) VALUE "サンドウィッチ          08".
010200     02  FILLER PIC X(26) VALUE "牛丼                    08".
010300     02  FILLER PIC X(26) VALUE "軽食                    08".
010400     02  FILLER PIC X(26) VALUE "弁当                    08".
010500*    ---- Rule 5 - grilled meat / steak -> code 07 ----
010600     02  FILLER PIC X(26) VALUE "焼肉                    07".
010700     02  FILLER PIC X(26) VALUE "ステーキ                07".
010800     02  FILLER PIC X(26) VALUE "鉄板                    07".
010900     02  FILLER PIC X(26) VALUE "ホルモン                07".
011000     02  FILLER PIC X(26) VALUE "もつ焼                  07".
011100     02  FILLER PIC X(26) VALUE "もつやき                07".
011200     02  FILLER PIC X(26) VALUE "ジンギスカン            07".
011300     02  FILLER PIC X(26) VALUE "牛たん                  07".
011400     02  FILLER PIC X(26) VALUE "牛タン                  07".
011500*    ---- Rule 6 - izakaya / bar -> code 01 ----
011600     02  FILLER PIC X(26) VALUE "居酒屋                  01".
011700     02  FILLER PIC X(26) VALUE "バル                    01".
011800     02  FILLER PIC X(26) VALUE "バー                    01".
011900     02  FILLER PIC X(26) VALUE "BAR                     01".
012000     02  FILLER PIC X(26) VALUE "酒場                    01".
012100     02  FILLER PIC X(26) VALUE "ビヤホール              01".
012200     02  FILLER PIC X(26) VALUE "ビアホール              01".
012300     02  FILLER PIC X(26) VALUE "ビアガーデン            01".
012400     02  FILLER PIC X(26) VALUE "ビアレストラン          01".
012500     02  FILLER PIC X(26) VALUE "屋形船                  01".
012600     02  FILLER PIC X(26) VALUE "カクテル                01".
012700     02  FILLER PIC X(26) VALUE "ビール                  01".
012800     02  FILLER PIC X(26) VALUE "ワイン                  01".
012900     02  FILLER PIC X(26) VALUE "日本酒                  01".
013000     02  FILLER PIC X(26) VALUE "ハイボール              01".
013100     02  FILLER PIC X(26) VALUE "呑み                    01".
013200     02  FILLER PIC X(26) VALUE "宴会                    01".
013300     02  FILLER PIC X(26) VALUE "やきとん                01".
013400     02  FILLER PIC X(26) VALUE "やきとり                01".
013500     02  FILLER PIC X(26) VALUE "焼鳥                    01".
013600     02  FILLER PIC X(26) VALUE "焼き鳥                  01".
013700     02  FILLER PIC X(26) VALUE "焼きとり                01".
013800     02  FILLER PIC X(26) VALUE "串揚                    01".
013900     02  FILLER PIC X(26) VALUE "串カツ                  01".
014000     02  FILLER PIC X(26) VALUE "串焼                    01".
014100     02  FILLER PIC X(26) VALUE "炉端焼き                01".
014200     02  FILLER PIC X(26) VALUE "牡蠣小屋                01".
014300     02  FILLER PIC X(26) VALUE "パブ                    01".
014400     02  FILLER PIC X(26) VALUE "スナック                01".
014500     02  FILLER PIC X(26) VALUE "クラブ                  01".
014600     02  FILLER PIC X(26) VALUE "ラウンジ                01".
014700*    ---- Rule 7 - Japanese cuisine -> code 02 ----
014800     02  FILLER PIC X(26) VALUE "和食                    02".
014900     02  FILLER PIC X(26) VALUE "和風                    02".
015000     02  FILLER PIC X(26) VALUE "日本料理                02".
015100     02  FILLER PIC X(26) VALUE "郷土料理                02".
015200     02  FILLER PIC X(26) VALUE "沖縄                    02".
015300     02  FILLER PIC X(26) VALUE "九州                    02".
015400     02  FILLER PIC X(26) VALUE "京料理                  02".
015500     02  FILLER PIC X(26) VALUE "懐石                    02".
015600     02  FILLER PIC X(26) VALUE "会席                    02".
015700     02  FILLER PIC X(26) VALUE "割烹                    02".
015800     02  FILLER PIC X(26) VALUE "料亭                    02".
015900     02  FILLER PIC X(26) VALUE "小料理                  02".
016000     02  FILLER PIC X(26) VALUE "天ぷら                  02".
016100     02  FILLER PIC X(26) VALUE "刺身                    02".
016200     02  FILLER PIC X(26) VALUE "うなぎ                  02".
016300     02  FILLER PIC X(26) VALUE "ふぐ                    02".
016400     02  FILLER PIC X(26) VALUE "はも                    02".
016500     02  FILLER PIC X(26) VALUE "うに                    02".
016600     02  FILLER PIC X(26) VALUE "すっぽん                02".
016700     02  FILLER PIC X(26) VALUE "あなご                  02".
016800     02  FILLER PIC X(26) VALUE "あんこう                02".
016900     02  FILLER PIC X(26) VALUE "すき焼き                02".
017000     02  FILLER PIC X(26) VALUE "しゃぶしゃぶ            02".
017100     02  FILLER PIC X(26) VALUE "川魚                    02".
017200     02  FILLER PIC X(26) VALUE "魚料理                  02".
017300     02  FILLER PIC X(26) VALUE "鶏料理                  02".
017400     02  FILLER PIC X(26) VALUE "とんかつ                02".
017500     02  FILLER PIC X(26) VALUE "かに料理                02".
017600     02  FILLER PIC X(26) VALUE "海鮮                    02".
017700     02  FILLER PIC X(26) VALUE "おにぎり                02".
017800     02  FILLER PIC X(26) VALUE "お茶漬け                02".
017900     02  FILLER PIC X(26) VALUE "釜飯                    02".
018000     02  FILLER PIC X(26) VALUE "おでん                  02".
018100     02  FILLER PIC X(26) VALUE "鍋                      02".
018200     02  FILLER PIC X(26) VALUE "ちゃんこ                02".
018300     02  FILLER PIC X(26) VALUE "水炊き                  02".
018400     02  FILLER PIC X(26) VALUE "すし                    02".
018500     02  FILLER PIC X(26) VALUE "寿司                    02".
018600     02  FILLER PIC X(26) VALUE "ひつまぶし              02".
018700*    ---- Rule 8 - Western cuisine -> code 03 ----
018800     02  FILLER PIC X(26) VALUE "洋食                    03".
018900     02  FILLER PIC X(26) VALUE "欧風                    03".
019000     02  FILLER PIC X(26) VALUE "オムライス              03".
019100     02  FILLER PIC X(26) VALUE "シチュー                03".
019200     02  FILLER PIC X(26) VALUE "フランス                03".
019300     02  FILLER PIC X(26) VALUE "フレンチ                03".
019400     02  FILLER PIC X(26) VALUE "イタリア                03".
019500     02  FILLER PIC X(26) VALUE "ドイツ                  03".
019600     02  FILLER PIC X(26) VALUE "イギリス                03".
019700     02  FILLER PIC X(26) VALUE "スペイン                03".
019800     02  FILLER PIC X(26) VALUE "西洋                    03".
019900     02  FILLER PIC X(26) VALUE "ヨーロッパ              03".
020000     02  FILLER PIC X(26) VALUE "スパゲティ              03".
020100     02  FILLER PIC X(26) VALUE "パスタ                  03".
020200     02  FILLER PIC X(26) VALUE "ピザ                    03".
020300     02  FILLER PIC X(26) VALUE "ピッツァ                03".
020400     02  FILLER PIC X(26) VALUE "ビストロ                03".
020500     02  FILLER PIC X(26) VALUE "アメリカ                03".
020600     02  FILLER PIC X(26) VALUE "ロシア                  03".
020700     02  FILLER PIC X(26) VALUE "地中海                  03".
020800     02  FILLER PIC X(26) VALUE "ハワイアン              03".
020900*    ---- Rule 9 - noodles -> code 05 ----
021000     02  FILLER PIC X(26) VALUE "ラーメン                05".
021100     02  FILLER PIC X(26) VALUE "らーめん                05".
021200     02  FILLER PIC X(26) VALUE "つけめん                05".
021300     02  FILLER PIC X(26) VALUE "そば                    05".
021400     02  FILLER PIC X(26) VALUE "蕎麦                    05".
021500     02  FILLER PIC X(26) VALUE "うどん                  05".
021600     02  FILLER PIC X(26) VALUE "ちゃんぽん              05".
021700     02  FILLER PIC X(26) VALUE "麺                      05".
021800     02  FILLER PIC X(26) VALUE "麵                      05".
021900     02  FILLER PIC X(26) VALUE "中華そば                05".
022000     02  FILLER PIC X(26) VALUE "餃子                    05".
022100     02  FILLER PIC X(26) VALUE "丼                      05".
022200*    ---- Rule 10 - Chinese cuisine -> code 04 ----
022300     02  FILLER PIC X(26) VALUE "中華                    04".
022400     02  FILLER PIC X(26) VALUE "中国                    04".
022500     02  FILLER PIC X(26) VALUE "台湾                    04".
022600     02  FILLER PIC X(26) VALUE "四川                    04".
022700     02  FILLER PIC X(26) VALUE "広東                    04".
022800     02  FILLER PIC X(26) VALUE "上海                    04".
022900     02  FILLER PIC X(26) VALUE "点心                    04".
023000     02  FILLER PIC X(26) VALUE "飲茶                    04".
023100*    ---- Rule 11 - Asian / ethnic cuisine -> code 06 ----
023200     02  FILLER PIC X(26) VALUE "アジア                  06".
023300     02  FILLER PIC X(26) VALUE "エスニック              06".
023400     02  FILLER PIC X(26) VALUE "韓国                    06".
023500     02  FILLER PIC X(26) VALUE "朝鮮                    06".
023600     02  FILLER PIC X(26) VALUE "無国籍                  06".
023700     02  FILLER PIC X(26) VALUE "多国籍                  06".
023800     02  FILLER PIC X(26) VALUE "南米                    06".
023900     02  FILLER PIC X(26) VALUE "各国                    06".
024000     02  FILLER PIC X(26) VALUE "インド                  06".
024100     02  FILLER PIC X(26) VALUE "カレー                  06".
024200     02  FILLER PIC X(26) VALUE "メキシコ                06".
024300     02  FILLER PIC X(26) VALUE "ブラジル                06".
024400     02  FILLER PIC X(26) VALUE "アフリカ                06".
024500     02  FILLER PIC X(26) VALUE "ベトナム                06".
024600     02  FILLER PIC X(26) VALUE "トルコ                  06".
024700     02  FILLER PIC X(26) VALUE "タイ料理                06".
024800     02  FILLER PIC X(26) VALUE "フォー                  06".
024900     02  FILLER PIC X(26) VALUE "ネパール                06".
025000     02  FILLER PIC X(26) VALUE "創作                    06".
025100*    ---- Rule 12 - cafe / sweets -> code 09 ----
025200     02  FILLER PIC X(26) VALUE "カフェ                  09".
025300     02  FILLER PIC X(26) VALUE "Cafe                    09".
025400     02  FILLER PIC X(26) VALUE "パーラー                09".
025500     02  FILLER PIC X(26) VALUE "スイーツ                09".
025600     02  FILLER PIC X(26) VALUE "コーヒー                09".
025700     02  FILLER PIC X(26) VALUE "クレープ                09".
025800     02  FILLER PIC X(26) VALUE "パンケーキ              09".
025900     02  FILLER PIC X(26) VALUE "喫茶                    09".
026000     02  FILLER PIC X(26) VALUE "甘味                    09".
026100     02  FILLER PIC X(26) VALUE "珈琲                    09".
026200     02  FILLER PIC X(26) VALUE "紅茶                    09".
026300     02  FILLER PIC X(26) VALUE "茶房                    09".
026400     02  FILLER PIC X(26) VALUE "パフェ                  09".
026500     02  FILLER PIC X(26) VALUE "チョコレート            09".
026600     02  FILLER PIC X(26) VALUE "アイスクリーム          09".
026700     02  FILLER PIC X(26) VALUE "菓子                    09".
026800     02  FILLER PIC X(26) VALUE "デザート                09".
026900     02  FILLER PIC X(26) VALUE "ケーキ                  09".
027000     02  FILLER PIC X(26) VALUE "ドーナツ                09".
027100 01  KW-TABLE REDEFINES KW-TABLE-DATA.
027200     02  KW-ENTRY OCCURS 186 TIMES.
027300         03  KW-WORD           PIC  X(24).
027400         03  KW-CODE            PIC  X(02).
027500
027600*****************************************************************
027700* Char-array view of one keyword, used only to find its actual  *
027800* (unpadded) byte length before the containment test.            *
027900*****************************************************************
028000 01  WS-KEYWORD-WORK           PIC  X(24) VALUE SPACES.
028100 01  WS-KEYWORD-ALT REDEFINES WS-KEYWORD-WORK.
028200     02  WS-KEYWORD-BYTE        PIC  X(01) OCCURS 24 TIMES.
028300
028400 LINKAGE SECTION.
028500 01  LK-GENRE-NAME              PIC  X(60).
028600 01  LK-GENRE-CODE               PIC  9(02).
028700
028800 PROCEDURE DIVISION USING LK-GENRE-NAME
028900                           LK-GENRE-CODE.
029000
029100*****************************************************************
029200* Main process.                                                 *
029300*****************************************************************
029400 0000-MAIN.
029500     PERFORM 1000-CLASSIFY THRU 1000-EXIT.
029600     GOBACK.
029700
029800*****************************************************************
029900* Rule 1/2: empty genre name defaults to OTHER; a pipe-delimited *
030000* name is examined only up to its first pipe.                    *
030100*****************************************************************
030200 1000-CLASSIFY.
030300     MOVE ZEROES                  TO LK-GENRE-CODE.
030400     MOVE LK-GENRE-NAME            TO WS-GENRE-NAME-WORK.
030500
030600     PERFORM 1100-CHECK-EMPTY  THRU 1100-EXIT.
030700     IF  LK-GENRE-CODE NOT EQUAL ZEROES
030800         GO TO 1000-EXIT.
030900
031000     PERFORM 1200-SPLIT-ON-PIPE THRU 1200-EXIT.
031100     PERFORM 1300-SCAN-KEYWORD-TABLE THRU 1300-EXIT.
031200
031300     IF  WS-FOUND-SW NOT EQUAL 'Y'
031400         PERFORM 1900-DEFAULT-OTHER THRU 1900-EXIT.
031500
031600 1000-EXIT.
031700     EXIT.
031800
031900*****************************************************************
032000* Rule 1 - empty or all-spaces genre name -> code 10.            *
032100*****************************************************************
032200 1100-CHECK-EMPTY.
032300     IF  LK-GENRE-NAME EQUAL SPACES
032400         MOVE 10                   TO LK-GENRE-CODE.
032500
032600 1100-EXIT.
032700     EXIT.
032800
032900*****************************************************************
033000* Rule 2 - examine only the text before the first "|".          *
033100*****************************************************************
033200 1200-SPLIT-ON-PIPE.
033300     MOVE ZEROES                   TO WS-PIPE-POS.
033400     INSPECT WS-GENRE-NAME-WORK TALLYING WS-PIPE-POS
033500             FOR CHARACTERS BEFORE INITIAL '|'.
033600     IF  WS-PIPE-POS < 60
033700         MOVE SPACES                TO WS-GENRE-NAME-WORK(WS-PIPE-POS + 1 : )
033800     END-IF.
033900
034000 1200-EXIT.
034100     EXIT.
034200
034300*****************************************************************
034400* Rules 3-12 - scan the keyword table top to bottom; the first  *
034500* keyword contained anywhere in the genre name wins.             *
034600*****************************************************************
034700 1300-SCAN-KEYWORD-TABLE.
034800     MOVE 'N'                      TO WS-FOUND-SW.
034900
035000     PERFORM 1400-CHECK-ONE-KEYWORD THRU 1400-EXIT
035100             VARYING WS-KEYWORD-INDEX FROM 1 BY 1
035200             UNTIL WS-KEYWORD-INDEX > WS-KEYWORD-MAX
035300                OR WS-FOUND-SW EQUAL 'Y'.
035400
035500 1300-EXIT.
035600     EXIT.
035700
035800*****************************************************************
035900* Find the actual length of this keyword (it is padded with     *
036000* trailing spaces to 24 bytes), then test whether the genre      *
036100* name contains that many bytes matching it anywhere.            *
036200*****************************************************************
036300 1400-CHECK-ONE-KEYWORD.
036400     MOVE KW-WORD(WS-KEYWORD-INDEX) TO WS-KEYWORD-WORK.
036500     MOVE ZEROES                    TO WS-KEYWORD-LEN.
036600     INSPECT WS-KEYWORD-WORK TALLYING WS-KEYWORD-LEN
036700             FOR CHARACTERS BEFORE INITIAL SPACES.
036800
036900     IF  WS-KEYWORD-LEN > ZEROES
037000         PERFORM 1500-SCAN-FOR-KEYWORD THRU 1500-EXIT
037100         IF  WS-FOUND-SW EQUAL 'Y'
037200             MOVE KW-CODE(WS-KEYWORD-INDEX) TO WS-MATCH-CODE-X
037300             MOVE WS-MATCH-CODE               TO LK-GENRE-CODE
037400         END-IF
037500     END-IF.
037600
037700 1400-EXIT.
037800     EXIT.
037900
038000*****************************************************************
038100* Slide the keyword's actual length across the genre name,      *
038200* position by position, looking for an exact byte match.        *
038300*****************************************************************
038400 1500-SCAN-FOR-KEYWORD.
038500     PERFORM 1600-TRY-ONE-POSITION THRU 1600-EXIT
038600             VARYING WS-SCAN-POS FROM 1 BY 1
038700             UNTIL WS-SCAN-POS + WS-KEYWORD-LEN - 1 > 60
038800                OR WS-FOUND-SW EQUAL 'Y'.
038900
039000 1500-EXIT.
039100     EXIT.
039200
039300 1600-TRY-ONE-POSITION.
039400     IF  WS-GENRE-NAME-WORK(WS-SCAN-POS : WS-KEYWORD-LEN)
039500             EQUAL WS-KEYWORD-WORK(1 : WS-KEYWORD-LEN)
039600         MOVE 'Y'                    TO WS-FOUND-SW.
039700
039800 1600-EXIT.
039900     EXIT.
040000
040100*****************************************************************
040200* Rule 13 - nothing in the table matched; default to OTHER.     *
040300* Never a hard failure - the record is still accepted.          *
040400*****************************************************************
040500 1900-DEFAULT-OTHER.
040600     MOVE 10                        TO LK-GENRE-CODE.
040700
040800 1900-EXIT.
040900     EXIT.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZGTE007.
000300 AUTHOR. L WALTERS.
000400 INSTALLATION. GO TO EAT REGISTRY BATCH.
000500 DATE-WRITTEN. 1999-03-03.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZGTE - Go To Eat Registry Batch.                              *
001100*                                                               *
001200* Validates a shop's postal code against the ZIPREF reference   *
001300* extract.  A blank zip always passes (nothing to check).  An   *
001400* unknown zip also passes - the reference extract does not      *
001500* claim full coverage.  A zip on file whose prefecture does not *
001600* match the leading bytes of the shop's raw ADDRESS raises a    *
001700* ZipCodeValidationWarning, but the record is still accepted.   *
001800* Called once per record by the pipeline (ZGTE002).              *
001900*                                                                *
002000* Carried over from the old ZFAM005 handler's single keyed read *
002100* pattern, same as ZGTE005 borrowed it for the gazetteer.        *
002200*                                                                *
002300* Date       UserID    Description                              *
002400* ---------- --------  ---------------------------------------- *
002500* 1999-03-03 LDW       Original program.                        *
002600* 1999-11-30 LDW       Blank-zip bypass added per request        *
002700*                      98-301 (not every extract carries one).    ZG0301
002800* 2002-04-17 RJF       Prefix-mismatch downgraded from error to   *
002900*                      warning (request 02-055).                  ZG0055
003000* 2004-06-09 RKF       Prefix check was comparing PC-PREF to the  *
003100*                      dataset's nominal prefecture instead of    *
003200*                      the shop's own ADDRESS text - now takes    *
003300*                      LK-RAW-ADDRESS and compares its leading    *
003400*                      bytes against PC-PREF (request 04-119).    ZG0339
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT ZIPREF-FILE     ASSIGN TO ZIPREF
004300         ORGANIZATION IS INDEXED
004400         ACCESS MODE IS RANDOM
004500         RECORD KEY IS PC-ZIP
004600         FILE STATUS IS WS-ZIPREF-STATUS.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  ZIPREF-FILE
005100     LABEL RECORDS ARE STANDARD.
005200 COPY ZGTER4C.
005300
005400 WORKING-STORAGE SECTION.
005500
005600*****************************************************************
005700* DEFINE LOCAL VARIABLES                                        *
005800*****************************************************************
005900 01  WS-ZIPREF-STATUS       PIC  X(02) VALUE '00'.
006000 01  WS-ZIPREF-STATUS-X REDEFINES WS-ZIPREF-STATUS.
006100     02  WS-ZIPREF-STATUS-CHAR  PIC  X(01) OCCURS 2 TIMES.
006200 01  WS-ZIPREF-OPEN-SW      PIC  X(01) VALUE 'N'.
006300 01  WS-ZIP-WORK            PIC  X(08) VALUE SPACES.
006400 01  WS-ZIP-ALPHA REDEFINES WS-ZIP-WORK.
006500     02  WS-ZIP-DIGIT       PIC  X(01) OCCURS 8 TIMES.
006600
006700 77  WS-CALL-COUNT          PIC S9(04) COMP VALUE ZEROES.
006800 01  WS-PARAGRAPH-TAG       PIC  X(04) VALUE SPACES.
006900 01  WS-PARAGRAPH-TAG-X REDEFINES WS-PARAGRAPH-TAG.
007000     02  WS-PARAGRAPH-CHAR      PIC  X(01) OCCURS 4 TIMES.
007100 01  WS-PREF-LEN            PIC S9(04) COMP VALUE ZEROES.
007200 01  WS-ADDRESS-LEADER      PIC  X(12) VALUE SPACES.
007300
007400 COPY ZGTEERC.
007500
007600 LINKAGE SECTION.
007700 01  LK-ZIP-CODE             PIC  X(08).
007800 01  LK-RAW-ADDRESS          PIC  X(100).
007900 01  LK-ZIP-RETURN-CODE      PIC  9(02).
008000
008100 PROCEDURE DIVISION USING LK-ZIP-CODE
008200                           LK-RAW-ADDRESS
008300                           LK-ZIP-RETURN-CODE.
008400
008500*****************************************************************
008600* Main process.                                                 *
008700*****************************************************************
008800 0000-MAIN.
008900     MOVE ZEROES                TO LK-ZIP-RETURN-CODE.
009000     ADD 1                       TO WS-CALL-COUNT.
009100     IF  LK-ZIP-CODE EQUAL SPACES
009200         PERFORM 1100-BLANK-ZIP-PASSES THRU 1100-EXIT
009300     ELSE
009400         PERFORM 1000-OPEN-ZIPREF      THRU 1000-EXIT
009500         PERFORM 2000-VALIDATE-ZIPCODE THRU 2000-EXIT
009600         PERFORM 8000-CLOSE-ZIPREF     THRU 8000-EXIT
009700     END-IF.
009800     GOBACK.
009900
010000*****************************************************************
010100* Blank zip codes are not validated at all - pass silently.     *
010200*****************************************************************
010300 1100-BLANK-ZIP-PASSES.
010400     MOVE ZEROES                 TO LK-ZIP-RETURN-CODE.
010500
010600 1100-EXIT.
010700     EXIT.
010800
010900*****************************************************************
011000* Open the zip-code reference once per call.                    *
011100*****************************************************************
011200 1000-OPEN-ZIPREF.
011300     IF  WS-ZIPREF-OPEN-SW EQUAL 'N'
011400         OPEN INPUT ZIPREF-FILE
011500         IF  WS-ZIPREF-STATUS NOT EQUAL '00'
011600             MOVE 'ZIPREF  '     TO ZG-FE-DD
011700             MOVE WS-ZIPREF-STATUS TO ZG-FE-STATUS
011800             MOVE '1000'         TO ZG-FE-PARAGRAPH
011900             PERFORM 9997-FCT-ERROR THRU 9997-EXIT
012000         ELSE
012100             MOVE 'Y'            TO WS-ZIPREF-OPEN-SW.
012200
012300 1000-EXIT.
012400     EXIT.
012500
012600*****************************************************************
012700* Read ZIPREF by the shop's zip code.  An unknown zip passes;   *
012800* a known zip whose prefecture does not match the leading       *
012900* bytes of the raw ADDRESS text is a warning, not a reject.     *
013000*****************************************************************
013100 2000-VALIDATE-ZIPCODE.
013200     MOVE LK-ZIP-CODE            TO PC-ZIP.
013300
013400     READ ZIPREF-FILE
013500         KEY IS PC-ZIP
013600         INVALID KEY
013700             MOVE ZEROES              TO LK-ZIP-RETURN-CODE
013800         NOT INVALID KEY
013900             PERFORM 2100-COMPARE-PREFIX THRU 2100-EXIT
014000     END-READ.
014100
014200 2000-EXIT.
014300     EXIT.
014400
014500*****************************************************************
014600* Compare the reference file's prefecture against the leading   *
014700* bytes of the shop's own raw ADDRESS text (U7 rule 3) - not     *
014800* against the dataset's nominal prefecture, which only proves   *
014900* the zip matches the extract it came from, not the address     *
015000* actually printed on the record.                                *
015100*****************************************************************
015200 2100-COMPARE-PREFIX.
015300     MOVE ZEROES                TO WS-PREF-LEN.
015400     INSPECT PC-PREF TALLYING WS-PREF-LEN
015500             FOR CHARACTERS BEFORE INITIAL SPACES.
015600     MOVE SPACES                TO WS-ADDRESS-LEADER.
015700     IF  WS-PREF-LEN > ZEROES AND WS-PREF-LEN NOT > 12
015800         MOVE LK-RAW-ADDRESS (1 : WS-PREF-LEN) TO WS-ADDRESS-LEADER (1 : WS-PREF-LEN).
015900     IF  WS-PREF-LEN > ZEROES
016000             AND PC-PREF (1 : WS-PREF-LEN) EQUAL WS-ADDRESS-LEADER (1 : WS-PREF-LEN)
016100         MOVE ZEROES                TO LK-ZIP-RETURN-CODE
016200     ELSE
016300         PERFORM 2900-ZIP-WARNING  THRU 2900-EXIT.
016400
016500 2100-EXIT.
016600     EXIT.
016700
016800*****************************************************************
016900* Prefecture mismatch - flag as ZipCodeValidationWarning; the   *
017000* record is still accepted by the caller.                       *
017100*****************************************************************
017200 2900-ZIP-WARNING.
017300     MOVE 30                      TO LK-ZIP-RETURN-CODE.
017400     MOVE 'ZipCodeValidationWarning' TO ZG-EB-CLASS
017500     OF ZG-ERROR-BLOCK.
017600
017700 2900-EXIT.
017800     EXIT.
017900
018000*****************************************************************
018100* Close the zip-code reference before returning.                *
018200*****************************************************************
018300 8000-CLOSE-ZIPREF.
018400     IF  WS-ZIPREF-OPEN-SW EQUAL 'Y'
018500         CLOSE ZIPREF-FILE
018600         MOVE 'N'                  TO WS-ZIPREF-OPEN-SW.
018700
018800 8000-EXIT.
018900     EXIT.
019000
019100*****************************************************************
019200* Common file-error paragraph, same shape used across ZGTE005.  *
019300*****************************************************************
019400 9997-FCT-ERROR.
019500     MOVE ZG-FE-PARAGRAPH          TO WS-PARAGRAPH-TAG.
019600     DISPLAY 'ZGTE007 FILE ERROR - ' ZG-FCT-ERROR.
019700
019800 9997-EXIT.
019900     EXIT.
